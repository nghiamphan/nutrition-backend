      *================================================================ 00010000
      * #GLOG                                                           00020000
      * COPY BOOK DE USO GERAL DA OFICINA - AREA DE LOG DE ERRO DE      00030000
      * ABERTURA/LEITURA/GRAVACAO DE ARQUIVO, MOVIDA PARA O SUBPROGRAMA 00040000
      * GRAVALOG (LOG CENTRALIZADO EM ARQUIVO DE AUDITORIA).            00050000
      * TODO PROGRAMA BATCH DA OFICINA QUE TESTA FILE STATUS DEVE       00060000
      * INCLUIR ESTE COPY NA WORKING-STORAGE E PREENCHER OS CAMPOS      00070000
      * ANTES DE PERFORM NA SECTION 9000-ERRO.                          00080000
      *---------------------------------------------------------------- 00090000
      * MANUTENCAO:                                                     00100000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00110000
      * 14/02/89  VBL   OFC-0012   VERSAO INICIAL DO COPY DE LOG.       00120000
      * 09/11/93  VBL   OFC-0098   INCLUIDO WRK-STATUS COM 2 DIGITOS.   00130000
      * 22/06/99  RCM   Y2K-0031   REVISAO Y2K - SEM IMPACTO NESTE COPY.00140000
      *================================================================ 00150000
       01  WRK-DADOS.                                                   00160000
           05  WRK-PROGRAMA            PIC X(08).                       00170000
           05  WRK-SECAO               PIC X(04).                       00180000
           05  WRK-MENSAGEM            PIC X(40).                       00190000
           05  WRK-STATUS              PIC X(02).                       00200000
