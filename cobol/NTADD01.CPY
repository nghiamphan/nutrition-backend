      *================================================================ 00010000
      * NTADD01                                                         00020000
      * LAYOUT DO REGISTRO DE ADITIVO (ARQUIVO ADITREF).                00030000
      *---------------------------------------------------------------- 00040000
      * O ARQUIVO ADITREF VEM ORDENADO ASCENDENTE POR FD-COD-ADITIVO    00050000
      * (E-NUMBER) E E CARREGADO POR COMPLETO NA SECTION 1300 ANTES DO  00060000
      * PRIMEIRO PRODUTO SER LIDO, PARA A TABELA EM MEMORIA DO          00070000
      * COPY NTADD02. A CLASSE EFETIVA DE RISCO E A CLASSE EFSA QUANDO  00080000
      * INFORMADA (DIFERENTE DE -1); SENAO USA-SE A CLASSE BASE.        00090000
      *---------------------------------------------------------------- 00100000
      * CAMPO                SIGNIFICADO                                00110000
      * FD-COD-ADITIVO        CODIGO E-NUMBER (CHAVE, ORDEM ASCENDENTE).00120000
      * FD-NOME-ADITIVO       NOME DO ADITIVO.                          00130000
      * FD-RISCO-BASE         CLASSE DE RISCO BASE 0-3.                 00140000
      * FD-RISCO-EFSA         CLASSE DE RISCO EFSA 0-3, OU -1 = NAO     00150000
      *                       AVALIADO.                                 00160000
      *---------------------------------------------------------------- 00170000
      * MANUTENCAO:                                                     00180000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00190000
      * 21/01/92  VBL   OFC-0260   VERSAO INICIAL DO LAYOUT DE ADITIVO. 00200000
      * 15/10/96  VBL   OFC-0318   INCLUIDA CLASSE EFSA (SEPARADA DA    00210000
      *                            CLASSE BASE).                        00220000
      *================================================================ 00230000
       01  FD-ADITIVO.                                                  00240000
           05  FD-COD-ADITIVO          PIC X(05).                       00250000
           05  FD-NOME-ADITIVO         PIC X(30).                       00260000
           05  FD-RISCO-BASE           PIC 9(01).                       00270000
           05  FD-RISCO-EFSA           PIC S9(01).                      00280000
                                                                        00290000
      *---------------------------------------------------------------- 00300000
      * VISAO SEM SINAL DO DIGITO EFSA, USADA SO PARA DISPLAY DE        00310000
      * CONFERENCIA EM TESTE (O SINAL FICA NA ZONA DO DIGITO).          00320000
      *---------------------------------------------------------------- 00330000
           05  FD-RISCO-EFSA-SEMSINAL REDEFINES FD-RISCO-EFSA           00340000
                                   PIC 9(01).                           00350000
           05  FILLER                  PIC X(01).                       00360000
