      *================================================================ 00010000
      * NTSAI01                                                         00020000
      * LAYOUT DE SAIDA DO PRODUTO ACEITO (ARQUIVO PRODOUT) - 1 POR     00030000
      * PRODUTO RATEADO COM SUCESSO.                                    00040000
      *---------------------------------------------------------------- 00050000
      * CAMPO                  SIGNIFICADO                              00060000
      * FD-COD-PRODUTO-S        CODIGO DE BARRAS (COPIA DA ENTRADA).    00070000
      * FD-NOME-PRODUTO-S       NOME DO PRODUTO (COPIA DA ENTRADA).     00080000
      * FD-TIPO-ALIMENTO-S      TIPO (COPIA DA ENTRADA).                00090000
      * FD-PONTOS-NEG-S         SOMA DOS PONTOS NEGATIVOS.              00100000
      * FD-PONTOS-POS-S         SOMA DOS PONTOS POSITIVOS.              00110000
      * FD-NUTRISCORE-S         NEGATIVOS MENOS POSITIVOS.              00120000
      * FD-CATEGORIA-S          LETRA A-E.                              00130000
      * FD-NOTA-100-S           NUTRI-SCORE CONVERTIDO P/ ESCALA 0-100. 00140000
      * FD-RISCO-ADIT-S         PENALIDADE DE ADITIVOS APOS TETO.       00150000
      * FD-PENAL-ORG-S          PENALIDADE DE NAO-ORGANICO (0/PERFIL).  00160000
      * FD-NOTA-FINAL-S         NOTA FINAL 0-100.                       00170000
      *---------------------------------------------------------------- 00180000
      * MANUTENCAO:                                                     00190000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00200000
      * 30/11/92  VBL   OFC-0271   VERSAO INICIAL DO LAYOUT DE SAIDA.   00210000
      *================================================================ 00220000
       01  FD-PRODUTO-SAIDA.                                            00230000
           05  FD-COD-PRODUTO-S        PIC X(13).                       00240000
           05  FD-NOME-PRODUTO-S       PIC X(30).                       00250000
           05  FD-TIPO-ALIMENTO-S      PIC X(01).                       00260000
           05  FD-PONTOS-NEG-S         PIC S9(02).                      00270000
           05  FD-PONTOS-POS-S         PIC S9(02).                      00280000
           05  FD-NUTRISCORE-S         PIC S9(03).                      00290000
           05  FD-CATEGORIA-S          PIC X(01).                       00300000
           05  FD-NOTA-100-S           PIC 9(03).                       00310000
           05  FD-RISCO-ADIT-S         PIC 9(03).                       00320000
           05  FD-PENAL-ORG-S          PIC 9(03).                       00330000
           05  FD-NOTA-FINAL-S         PIC 9(03).                       00340000
           05  FILLER                  PIC X(05).                       00350000
