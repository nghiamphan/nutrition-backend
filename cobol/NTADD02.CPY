      *================================================================ 00010000
      * NTADD02                                                         00020000
      * TABELA EM MEMORIA (WORKING-STORAGE) CARREGADA A PARTIR DO       00030000
      * ARQUIVO ADITREF (LAYOUT NTADD01). ORDENADA ASCENDENTE POR       00040000
      * WRK-COD-ADIT-TAB PARA PERMITIR SEARCH ALL (BUSCA BINARIA) NA    00050000
      * SECTION 7000-CALCULAR-ADITIVOS.                                 00060000
      *---------------------------------------------------------------- 00070000
      * MANUTENCAO:                                                     00080000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00090000
      * 21/01/92  VBL   OFC-0260   VERSAO INICIAL - TABELA DE 200 POS.  00100000
      * 02/09/00  RCM   OFC-0401   TABELA AMPLIADA PARA 500 ADITIVOS    00110000
      *                            (CRESCIMENTO DA LISTA EFSA).         00120000
      *================================================================ 00130000
       01  WRK-TAB-ADITIVOS.                                            00140000
           05  WRK-ITEM-ADITIVO OCCURS 500 TIMES                        00150000
                              ASCENDING KEY IS WRK-COD-ADIT-TAB         00160000
                              INDEXED BY IDX-ADIT.                      00170000
               10  WRK-COD-ADIT-TAB    PIC X(05).                       00180000
               10  WRK-NOME-ADIT-TAB   PIC X(30).                       00190000
               10  WRK-RISCO-ADIT-TAB  PIC 9(01).                       00200000
               10  FILLER              PIC X(02).                       00210000
