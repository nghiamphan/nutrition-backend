      *==============================================================   00010000
       IDENTIFICATION                            DIVISION.              00020000
      *==============================================================   00030000
       PROGRAM-ID. NTRSCORE.                                            00040000
       AUTHOR. VICTOR LEAL.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 14/09/1992.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. USO INTERNO - OFICINA DE BATCH - NAO DISTRIBUIR.       00090000
      *=============================================================*   00100000
      *  OBJETIVO: CALCULAR O NUTRI-SCORE (ALGORITMO 2023) DE CADA  *   00110000
      *            PRODUTO DO PRODIN, CONVERTER PARA ESCALA 0-100, *    00120000
      *            APLICAR PENALIDADE DE ADITIVOS E DE PRODUTO NAO *    00130000
      *            ORGANICO, GRAVAR O RATEADO NO PRODOUT E O       *    00140000
      *            RESUMO DO LOTE NO RELOUT. TIPO DE ALIMENTO      *    00150000
      *            INVALIDO VAI PARA O ERROOUT.                   *     00160000
      *--------------------------------------------------------------   00170000
      *  ARQUIVOS:                                                 *    00180000
      *  DDNAME              I/O           INCLUDE/BOOK            *    00190000
      *  PRODIN               I             NTPRD01                *    00200000
      *  PERFIN               I             NTPRF01                *    00210000
      *  ADITREF              I             NTADD01                *    00220000
      *  PRODOUT              O             NTSAI01                *    00230000
      *  ERROOUT              O             NTSAI02                *    00240000
      *  RELOUT               O             ---------              *    00250000
      *=============================================================*   00260000
      *  MANUTENCAO:                                                *   00270000
      *  DD/MM/AA  RESP  CHAMADO    DESCRICAO                       *   00280000
      *  14/09/92  VBL   OFC-0244   VERSAO INICIAL - CALCULO DO     *   00290000
      *                             NUTRI-SCORE GERAL/CARNE/QUEIJO  *   00300000
      *                             E RELATORIO.                    *   00310000
      *  02/02/93  VBL   OFC-0249   INCLUIDO TIPO GRAXO (GORDURA/    *  00320000
      *                             OLEO/CASTANHA) E RAZAO SATURADO/*   00330000
      *                             TOTAL.                          *   00340000
      *  30/11/93  VBL   OFC-0271   INCLUIDO TIPO BEBIDA E ADOCANTE  *  00350000
      *                             NAO NUTRITIVO.                   *  00360000
      *  21/01/94  VBL   OFC-0260   INCLUIDO ARQUIVO ADITREF E       *  00370000
      *                             CALCULO DE RISCO DE ADITIVOS     *  00380000
      *                             POR CLASSE EFSA.                 *  00390000
      *  12/09/94  VBL   OFC-0251   INCLUIDO ARQUIVO PERFIN          *  00400000
      *                             (FATORES DO CONSUMIDOR) COM      *  00410000
      *                             VALORES PADRAO.                  *  00420000
      *  30/11/94  VBL   OFC-0271   INCLUIDA PENALIDADE DE NAO       *  00430000
      *                             ORGANICO E SEPARACAO DO ARQUIVO  *  00440000
      *                             DE ERRO (ERROOUT).                * 00450000
      *  08/03/96  VBL   OFC-0309   CORRIGIDO TETO DA PROTEINA       *  00460000
      *                             PARA CARNE VERMELHA (ESTAVA      *  00470000
      *                             SOMANDO EM DOBRO).                * 00480000
      *  15/10/96  VBL   OFC-0318   TIPO AGUA TRATADO COMO LIQUIDO   *  00490000
      *                             SEM CALCULO (SCORE FIXO ZERO).   *  00500000
      *  22/06/98  RCM   Y2K-0031   REVISAO Y2K - PROGRAMA NAO       *  00510000
      *                             MANIPULA DATA, SEM IMPACTO.      *  00520000
      *                             APENAS REVISADO.                 *  00530000
      *  04/01/99  RCM   Y2K-0052   CONFIRMACAO FINAL Y2K - SEM      *  00540000
      *                             ALTERACAO.                       *  00550000
      *  02/09/00  RCM   OFC-0401   TABELA DE ADITIVOS EM MEMORIA    *  00560000
      *                             AMPLIADA PARA 500 POSICOES.      *  00570000
      *  17/05/02  JPS   OFC-0352   REVISADO CALCULO DE PONTOS DE    *  00580000
      *                             FRUTA PARA BEBIDA (FAIXA         *  00590000
      *                             PROPRIA).                        *  00600000
      *  11/11/04  JPS   OFC-0470   INCLUIDO SWITCH UPSI-0 PARA      *  00610000
      *                             TRACE DE PRODUTO EM TESTE.       *  00620000
      *  07/07/05  JPS   OFC-0512   REVISADA CATEGORIZACAO DE        *  00630000
      *                             BEBIDA - BEBIDA NUNCA RECEBE     *  00640000
      *                             CATEGORIA A.                     *  00650000
      *  19/02/07  JPS   OFC-0540   AJUSTE FINAL NO TETO DE          *  00660000
      *                             PENALIDADE DE ADITIVOS - LIDO    *  00670000
      *                             DO PERFIN.                       *  00680000
      *=============================================================*   00690000
       ENVIRONMENT                                DIVISION.             00700000
       CONFIGURATION                              SECTION.              00710000
       SOURCE-COMPUTER. IBM-370.                                        00720000
       OBJECT-COMPUTER. IBM-370.                                        00730000
       SPECIAL-NAMES.                                                   00740000
           C01                     IS TOP-OF-FORM                       00750000
           CLASS TIPO-ALIMENTO-VALIDO  IS 'B' 'C' 'F' 'G' 'R' 'W'       00760000
           UPSI-0 ON  STATUS IS SW-TRACE-LIGADO                         00770000
                  OFF STATUS IS SW-TRACE-DESLIGADO.                     00780000
       INPUT-OUTPUT                               SECTION.              00790000
       FILE-CONTROL.                                                    00800000
      *    ARQUIVO DE PRODUTOS A RATEAR (ENTRADA PRINCIPAL DO LOTE).    00810000
           SELECT PRODUTO-IN      ASSIGN TO PRODIN                      00820000
                                  ORGANIZATION IS SEQUENTIAL            00830000
                                  FILE STATUS  IS WRK-FS-PRODIN.        00840000
      *    PARAMETROS DO CONSUMIDOR - 0 OU 1 REGISTRO.                  00850000
           SELECT PERFIL-IN       ASSIGN TO PERFIN                      00860000
                                  ORGANIZATION IS SEQUENTIAL            00870000
                                  FILE STATUS  IS WRK-FS-PERFIN.        00880000
      *    TABELA DE ADITIVOS (E-NUMBERS) ORDENADA POR CODIGO.          00890000
           SELECT ADITIVO-REF     ASSIGN TO ADITREF                     00900000
                                  ORGANIZATION IS SEQUENTIAL            00910000
                                  FILE STATUS  IS WRK-FS-ADITREF.       00920000
      *    PRODUTOS RATEADOS COM SUCESSO.                               00930000
           SELECT PRODUTO-OUT     ASSIGN TO PRODOUT                     00940000
                                  ORGANIZATION IS SEQUENTIAL            00950000
                                  FILE STATUS  IS WRK-FS-PRODOUT.       00960000
      *    PRODUTOS REJEITADOS NA VALIDACAO DE TIPO DE ALIMENTO.        00970000
           SELECT ERRO-OUT        ASSIGN TO ERROOUT                     00980000
                                  ORGANIZATION IS SEQUENTIAL            00990000
                                  FILE STATUS  IS WRK-FS-ERROOUT.       01000000
      *    RESUMO DO LOTE (RELATORIO IMPRESSO).                         01010000
           SELECT RELATORIO       ASSIGN TO RELOUT                      01020000
                                  FILE STATUS  IS WRK-FS-RELOUT.        01030000
       DATA                                       DIVISION.             01040000
       FILE                                       SECTION.              01050000
       FD  PRODUTO-IN                                                   01060000
           LABEL RECORDS ARE STANDARD                                   01070000
           RECORDING MODE IS F.                                         01080000
           COPY NTPRD01.                                                01090000
       FD  PERFIL-IN                                                    01100000
           LABEL RECORDS ARE STANDARD                                   01110000
           RECORDING MODE IS F.                                         01120000
           COPY NTPRF01.                                                01130000
       FD  ADITIVO-REF                                                  01140000
           LABEL RECORDS ARE STANDARD                                   01150000
           RECORDING MODE IS F.                                         01160000
           COPY NTADD01.                                                01170000
       FD  PRODUTO-OUT                                                  01180000
           LABEL RECORDS ARE STANDARD                                   01190000
           RECORDING MODE IS F.                                         01200000
           COPY NTSAI01.                                                01210000
       FD  ERRO-OUT                                                     01220000
           LABEL RECORDS ARE STANDARD                                   01230000
           RECORDING MODE IS F.                                         01240000
           COPY NTSAI02.                                                01250000
       FD  RELATORIO                                                    01260000
           LABEL RECORDS ARE OMITTED.                                   01270000
       01  FD-LINHA-RELATORIO           PIC X(80).                      01280000
       WORKING-STORAGE                            SECTION.              01290000
      *================================================================ 01300000
      *AREA DE LOG/ERRO PADRAO DA OFICINA - VIDE COPY #GLOG.            01310000
      *================================================================ 01320000
       COPY '#GLOG'.                                                    01330000
                                                                        01340000
      *================================================================ 01350000
      *TABELA EM MEMORIA DOS ADITIVOS (CARREGADA DO ARQUIVO ADITREF).   01360000
      *================================================================ 01370000
       COPY NTADD02.                                                    01380000
                                                                        01390000
       77  WRK-QTD-ADIT-TAB              PIC 9(04)  COMP.               01400000
                                                                        01410000
      *---------------------------------------------------------------- 01420000
      *FILE STATUS DE CADA ARQUIVO DO LOTE.                             01430000
      *---------------------------------------------------------------- 01440000
       77  WRK-FS-PRODIN                PIC 9(02).                      01450000
       77  WRK-FS-PERFIN                PIC 9(02).                      01460000
       77  WRK-FS-ADITREF                PIC 9(02).                     01470000
       77  WRK-FS-PRODOUT               PIC 9(02).                      01480000
       77  WRK-FS-ERROOUT                PIC 9(02).                     01490000
       77  WRK-FS-RELOUT                PIC 9(02).                      01500000
                                                                        01510000
      *---------------------------------------------------------------- 01520000
      *PERFIL DO CONSUMIDOR EM MEMORIA (CARGA DO PERFIN, OU PADRAO).    01530000
      *---------------------------------------------------------------- 01540000
       01  WRK-PERFIL.                                                  01550000
           05  WRK-TAB-FATOR             PIC 9(01)V9(02) OCCURS 4 TIMES.01560000
           05  WRK-TETO-ADITIVOS         PIC 9(03).                     01570000
           05  WRK-PENAL-NAO-ORG         PIC 9(03).                     01580000
           05  FILLER                    PIC X(04).                     01590000
                                                                        01600000
      *---------------------------------------------------------------- 01610000
      *COPIA DE TRABALHO DO PRODUTO LIDO (CAMPOS DE ENTRADA).           01620000
      *---------------------------------------------------------------- 01630000
       01  WRK-PRODUTO.                                                 01640000
           05  WRK-COD-PRODUTO           PIC X(13).                     01650000
           05  WRK-NOME-PRODUTO          PIC X(30).                     01660000
           05  WRK-TIPO-ALIMENTO         PIC X(01).                     01670000
               88  WRK-TIPO-GERAL                VALUE 'G'.             01680000
               88  WRK-TIPO-CARNE                VALUE 'R'.             01690000
               88  WRK-TIPO-QUEIJO               VALUE 'C'.             01700000
               88  WRK-TIPO-GRAXO                VALUE 'F'.             01710000
               88  WRK-TIPO-BEBIDA               VALUE 'B'.             01720000
               88  WRK-TIPO-AGUA                 VALUE 'W'.             01730000
           05  WRK-ENERGIA-KJ            PIC 9(04)V9(01).               01740000
           05  WRK-ENERGIA-SAT-KJ        PIC 9(04)V9(01).               01750000
           05  WRK-GORDURA-SAT-G         PIC 9(03)V9(02).               01760000
           05  WRK-PCT-SATURADO          PIC 9(03)V9(02).               01770000
           05  WRK-ACUCARES-G            PIC 9(03)V9(02).               01780000
           05  WRK-FLAG-ADOCANTE         PIC X(01).                     01790000
               88  WRK-COM-ADOCANTE              VALUE 'Y'.             01800000
           05  WRK-SODIO-G               PIC 9(02)V9(03).               01810000
           05  WRK-PROTEINA-G            PIC 9(03)V9(02).               01820000
           05  WRK-FIBRA-G               PIC 9(03)V9(02).               01830000
           05  WRK-PCT-FRUTA             PIC 9(03)V9(02).               01840000
           05  WRK-FLAG-ORGANICO         PIC X(01).                     01850000
               88  WRK-PRODUTO-ORGANICO          VALUE 'Y'.             01860000
           05  WRK-QTD-ADITIVOS-PROD     PIC 9(02)  COMP.               01870000
           05  WRK-COD-ADITIVO-PROD      PIC X(05)  OCCURS 10 TIMES.    01880000
           05  FILLER                    PIC X(04).                     01890000
                                                                        01900000
      *---------------------------------------------------------------- 01910000
      *FLAG DE VALIDACAO DO TIPO DE ALIMENTO E TEXTO DO ERRO.           01920000
      *---------------------------------------------------------------- 01930000
       01  WRK-SW-TIPO                  PIC X(01).                      01940000
           88  WRK-TIPO-OK                       VALUE 'S'.             01950000
           88  WRK-TIPO-RUIM                     VALUE 'N'.             01960000
       01  WRK-TEXTO-ERRO                PIC X(60).                     01970000
                                                                        01980000
      *---------------------------------------------------------------- 01990000
      *VALORES NUTRICIONAIS APOS APLICACAO DOS FATORES DO PERFIL -      02000000
      *SOMENTE OS 4 COMPONENTES NEGATIVOS SAO AJUSTADOS (PASSO 3C).     02010000
      *---------------------------------------------------------------- 02020000
       01  WRK-VALORES-AJUSTADOS.                                       02030000
           05  WRK-ENERGIA-AJUST         PIC 9(05)V9(03)  COMP.         02040000
           05  WRK-ENERGIA-SAT-AJUST     PIC 9(05)V9(03)  COMP.         02050000
           05  WRK-GORDURA-SAT-AJUST     PIC 9(04)V9(03)  COMP.         02060000
           05  WRK-PCT-SATURADO-AJUST    PIC 9(04)V9(03)  COMP.         02070000
           05  WRK-ACUCARES-AJUST        PIC 9(04)V9(03)  COMP.         02080000
           05  WRK-SODIO-AJUST           PIC 9(03)V9(03)  COMP.         02090000
           05  FILLER                    PIC X(04).                     02100000
                                                                        02110000
      *---------------------------------------------------------------- 02120000
      *PONTOS PARCIAIS POR COMPONENTE (RESULTADO DA BUSCA EM FAIXA).    02130000
      *---------------------------------------------------------------- 02140000
       01  WRK-PONTOS-PARCIAIS.                                         02150000
           05  WRK-PONTOS-ENERGIA        PIC 9(02)  COMP.               02160000
           05  WRK-PONTOS-GORDSAT        PIC 9(02)  COMP.               02170000
           05  WRK-PONTOS-RAZAO          PIC 9(02)  COMP.               02180000
           05  WRK-PONTOS-ACUCAR         PIC 9(02)  COMP.               02190000
           05  WRK-PONTOS-SODIO          PIC 9(02)  COMP.               02200000
           05  WRK-PONTOS-ADOCANTE       PIC 9(02)  COMP.               02210000
           05  WRK-PONTOS-FIBRA          PIC 9(02)  COMP.               02220000
           05  WRK-PONTOS-PROTEINA       PIC 9(02)  COMP.               02230000
           05  WRK-PONTOS-FRUTA          PIC 9(02)  COMP.               02240000
           05  FILLER                    PIC X(04).                     02250000
                                                                        02260000
      *---------------------------------------------------------------- 02270000
      *RESULTADO DO CALCULO DO NUTRI-SCORE PARA O PRODUTO CORRENTE.     02280000
      *---------------------------------------------------------------- 02290000
       01  WRK-RESULTADO-SCORE.                                         02300000
           05  WRK-NEG-PONTOS            PIC S9(02).                    02310000
           05  WRK-POS-PONTOS            PIC S9(02).                    02320000
           05  WRK-NUTRISCORE            PIC S9(03).                    02330000
           05  WRK-CATEGORIA             PIC X(01).                     02340000
           05  WRK-NOTA-100              PIC 9(03).                     02350000
           05  WRK-RISCO-ADIT-PRODUTO    PIC 9(03).                     02360000
           05  WRK-PENAL-ORG-PRODUTO     PIC 9(03).                     02370000
           05  WRK-NOTA-FINAL            PIC 9(03).                     02380000
           05  WRK-NOTA-FINAL-CALC       PIC S9(05)  COMP.              02390000
           05  FILLER                    PIC X(04).                     02400000
                                                                        02410000
      *================================================================ 02420000
      *TABELA DE FAIXAS DE PONTUACAO DO NUTRI-SCORE (ALGORITMO 2023).   02430000
      *BLOCO UNICO DE 125 LIMIARES, UM POR FILLER, NA ORDEM ABAIXO. A   02440000
      *SECTION 5050-PONTOS-POR-FAIXA PERCORRE UM TRECHO DESTE BLOCO     02450000
      *(INICIO/QTDE INFORMADOS PELA SECTION CHAMADORA) VIA SEARCH ALL.  02460000
      *---------------------------------------------------------------- 02470000
      *CATEGORIA                                      POSICOES          02480000
      *ENERGIA GERAL/CARNE/QUEIJO (KJ) - 0-10 PTS     0001-0010         02490000
      *ENERGIA BEBIDA (KJ) - 0-10 PTS                 0011-0020         02500000
      *ENERGIA DE GORDURA SATURADA, TIPO GRAXO (KJ) - 0-10 PTS 0021-003002510000
      *GORD SATURADA (G), GERAL/CARNE/QUEIJO/BEBIDA - 0-10 PTS 0031-004002520000
      *RAZAO SATURADO/GORD TOTAL, TIPO GRAXO (PCT) - 0-10 PTS 0041-0050 02530000
      *ACUCARES NAO-BEBIDA (G) - 0-15 PTS             0051-0065         02540000
      *ACUCARES BEBIDA (G) - 0-10 PTS                 0066-0075         02550000
      *SODIO/SAL (G), TODOS OS TIPOS EXCETO AGUA - 0-20 PTS 0076-0095   02560000
      *FIBRA (G), TODOS OS TIPOS - 0-5 PTS            0096-0100         02570000
      *PROTEINA NAO-BEBIDA (G) - 0-7 PTS              0101-0107         02580000
      *PROTEINA BEBIDA (G) - 0-7 PTS                  0108-0114         02590000
      *PCT FRUTA/LEGUME NAO-BEBIDA - 0/1/2/5 PTS      0115-0119         02600000
      *PCT FRUTA/LEGUME BEBIDA - 0/2/4/6 PTS          0120-0125         02610000
      *---------------------------------------------------------------- 02620000
      *MANUTENCAO:                                                      02630000
      *DD/MM/AA  RESP  CHAMADO    DESCRICAO                             02640000
      *14/09/92  VBL   OFC-0244   VERSAO INICIAL - FAIXAS DE GERAL,     02650000
      *                           GORDSAT, ACUCAR E SODIO.              02660000
      *02/02/93  VBL   OFC-0249   INCLUIDAS FAIXAS DO TIPO GRAXO.       02670000
      *30/11/93  VBL   OFC-0271   INCLUIDAS FAIXAS DE BEBIDA.           02680000
      *17/05/02  JPS   OFC-0352   INCLUIDA FAIXA PROPRIA DE FRUTA PARA  02690000
      *                           BEBIDA (ANTES USAVA A FAIXA GERAL).   02700000
      *================================================================ 02710000
       01  WRK-FAIXAS-CONST.                                            02720000
      *    ENERGIA GERAL/CARNE/QUEIJO (KJ) - 0-10 PTS                   02730000
           05  FILLER                PIC 9(04)V9(02) VALUE 335.00.      02740000
           05  FILLER                PIC 9(04)V9(02) VALUE 670.00.      02750000
           05  FILLER                PIC 9(04)V9(02) VALUE 1005.00.     02760000
           05  FILLER                PIC 9(04)V9(02) VALUE 1340.00.     02770000
           05  FILLER                PIC 9(04)V9(02) VALUE 1675.00.     02780000
           05  FILLER                PIC 9(04)V9(02) VALUE 2010.00.     02790000
           05  FILLER                PIC 9(04)V9(02) VALUE 2345.00.     02800000
           05  FILLER                PIC 9(04)V9(02) VALUE 2680.00.     02810000
           05  FILLER                PIC 9(04)V9(02) VALUE 3015.00.     02820000
           05  FILLER                PIC 9(04)V9(02) VALUE 3350.00.     02830000
      *    ENERGIA BEBIDA (KJ) - 0-10 PTS                               02840000
           05  FILLER                PIC 9(04)V9(02) VALUE 30.00.       02850000
           05  FILLER                PIC 9(04)V9(02) VALUE 90.00.       02860000
           05  FILLER                PIC 9(04)V9(02) VALUE 150.00.      02870000
           05  FILLER                PIC 9(04)V9(02) VALUE 210.00.      02880000
           05  FILLER                PIC 9(04)V9(02) VALUE 240.00.      02890000
           05  FILLER                PIC 9(04)V9(02) VALUE 270.00.      02900000
           05  FILLER                PIC 9(04)V9(02) VALUE 300.00.      02910000
           05  FILLER                PIC 9(04)V9(02) VALUE 330.00.      02920000
           05  FILLER                PIC 9(04)V9(02) VALUE 360.00.      02930000
           05  FILLER                PIC 9(04)V9(02) VALUE 390.00.      02940000
      *    ENERGIA DE GORDURA SATURADA, TIPO GRAXO (KJ) - 0-10 PTS      02950000
           05  FILLER                PIC 9(04)V9(02) VALUE 120.00.      02960000
           05  FILLER                PIC 9(04)V9(02) VALUE 240.00.      02970000
           05  FILLER                PIC 9(04)V9(02) VALUE 360.00.      02980000
           05  FILLER                PIC 9(04)V9(02) VALUE 480.00.      02990000
           05  FILLER                PIC 9(04)V9(02) VALUE 600.00.      03000000
           05  FILLER                PIC 9(04)V9(02) VALUE 720.00.      03010000
           05  FILLER                PIC 9(04)V9(02) VALUE 840.00.      03020000
           05  FILLER                PIC 9(04)V9(02) VALUE 960.00.      03030000
           05  FILLER                PIC 9(04)V9(02) VALUE 1080.00.     03040000
           05  FILLER                PIC 9(04)V9(02) VALUE 1200.00.     03050000
      *    GORDURA SATURADA (G), GERAL/CARNE/QUEIJO/BEBIDA - 0-10 PTS   03060000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.00.        03070000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.00.        03080000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.00.        03090000
           05  FILLER                PIC 9(04)V9(02) VALUE 4.00.        03100000
           05  FILLER                PIC 9(04)V9(02) VALUE 5.00.        03110000
           05  FILLER                PIC 9(04)V9(02) VALUE 6.00.        03120000
           05  FILLER                PIC 9(04)V9(02) VALUE 7.00.        03130000
           05  FILLER                PIC 9(04)V9(02) VALUE 8.00.        03140000
           05  FILLER                PIC 9(04)V9(02) VALUE 9.00.        03150000
           05  FILLER                PIC 9(04)V9(02) VALUE 10.00.       03160000
      *    RAZAO SATURADO/GORDURA TOTAL, TIPO GRAXO (PCT) - 0-10 PTS    03170000
           05  FILLER                PIC 9(04)V9(02) VALUE 10.00.       03180000
           05  FILLER                PIC 9(04)V9(02) VALUE 16.00.       03190000
           05  FILLER                PIC 9(04)V9(02) VALUE 22.00.       03200000
           05  FILLER                PIC 9(04)V9(02) VALUE 28.00.       03210000
           05  FILLER                PIC 9(04)V9(02) VALUE 34.00.       03220000
           05  FILLER                PIC 9(04)V9(02) VALUE 40.00.       03230000
           05  FILLER                PIC 9(04)V9(02) VALUE 46.00.       03240000
           05  FILLER                PIC 9(04)V9(02) VALUE 52.00.       03250000
           05  FILLER                PIC 9(04)V9(02) VALUE 58.00.       03260000
           05  FILLER                PIC 9(04)V9(02) VALUE 64.00.       03270000
      *    ACUCARES NAO-BEBIDA (G) - 0-15 PTS                           03280000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.40.        03290000
           05  FILLER                PIC 9(04)V9(02) VALUE 6.80.        03300000
           05  FILLER                PIC 9(04)V9(02) VALUE 10.00.       03310000
           05  FILLER                PIC 9(04)V9(02) VALUE 14.00.       03320000
           05  FILLER                PIC 9(04)V9(02) VALUE 17.00.       03330000
           05  FILLER                PIC 9(04)V9(02) VALUE 20.00.       03340000
           05  FILLER                PIC 9(04)V9(02) VALUE 24.00.       03350000
           05  FILLER                PIC 9(04)V9(02) VALUE 27.00.       03360000
           05  FILLER                PIC 9(04)V9(02) VALUE 31.00.       03370000
           05  FILLER                PIC 9(04)V9(02) VALUE 34.00.       03380000
           05  FILLER                PIC 9(04)V9(02) VALUE 37.00.       03390000
           05  FILLER                PIC 9(04)V9(02) VALUE 41.00.       03400000
           05  FILLER                PIC 9(04)V9(02) VALUE 44.00.       03410000
           05  FILLER                PIC 9(04)V9(02) VALUE 48.00.       03420000
           05  FILLER                PIC 9(04)V9(02) VALUE 51.00.       03430000
      *    ACUCARES BEBIDA (G) - 0-10 PTS                               03440000
           05  FILLER                PIC 9(04)V9(02) VALUE 0.50.        03450000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.00.        03460000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.50.        03470000
           05  FILLER                PIC 9(04)V9(02) VALUE 5.00.        03480000
           05  FILLER                PIC 9(04)V9(02) VALUE 6.00.        03490000
           05  FILLER                PIC 9(04)V9(02) VALUE 7.00.        03500000
           05  FILLER                PIC 9(04)V9(02) VALUE 8.00.        03510000
           05  FILLER                PIC 9(04)V9(02) VALUE 9.00.        03520000
           05  FILLER                PIC 9(04)V9(02) VALUE 10.00.       03530000
           05  FILLER                PIC 9(04)V9(02) VALUE 11.00.       03540000
      *    SODIO/SAL (G), TODOS OS TIPOS EXCETO AGUA - 0-20 PTS         03550000
           05  FILLER                PIC 9(04)V9(02) VALUE 0.20.        03560000
           05  FILLER                PIC 9(04)V9(02) VALUE 0.40.        03570000
           05  FILLER                PIC 9(04)V9(02) VALUE 0.60.        03580000
           05  FILLER                PIC 9(04)V9(02) VALUE 0.80.        03590000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.00.        03600000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.20.        03610000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.40.        03620000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.60.        03630000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.80.        03640000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.00.        03650000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.20.        03660000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.40.        03670000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.60.        03680000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.80.        03690000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.00.        03700000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.20.        03710000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.40.        03720000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.60.        03730000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.80.        03740000
           05  FILLER                PIC 9(04)V9(02) VALUE 4.00.        03750000
      *    FIBRA (G), TODOS OS TIPOS - 0-5 PTS                          03760000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.00.        03770000
           05  FILLER                PIC 9(04)V9(02) VALUE 4.10.        03780000
           05  FILLER                PIC 9(04)V9(02) VALUE 5.20.        03790000
           05  FILLER                PIC 9(04)V9(02) VALUE 6.30.        03800000
           05  FILLER                PIC 9(04)V9(02) VALUE 7.40.        03810000
      *    PROTEINA NAO-BEBIDA (G) - 0-7 PTS                            03820000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.40.        03830000
           05  FILLER                PIC 9(04)V9(02) VALUE 4.80.        03840000
           05  FILLER                PIC 9(04)V9(02) VALUE 7.20.        03850000
           05  FILLER                PIC 9(04)V9(02) VALUE 9.60.        03860000
           05  FILLER                PIC 9(04)V9(02) VALUE 12.00.       03870000
           05  FILLER                PIC 9(04)V9(02) VALUE 14.00.       03880000
           05  FILLER                PIC 9(04)V9(02) VALUE 17.00.       03890000
      *    PROTEINA BEBIDA (G) - 0-7 PTS                                03900000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.20.        03910000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.50.        03920000
           05  FILLER                PIC 9(04)V9(02) VALUE 1.80.        03930000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.10.        03940000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.40.        03950000
           05  FILLER                PIC 9(04)V9(02) VALUE 2.70.        03960000
           05  FILLER                PIC 9(04)V9(02) VALUE 3.00.        03970000
      *    PCT FRUTA/LEGUME NAO-BEBIDA - 0/1/2/5 PTS                    03980000
           05  FILLER                PIC 9(04)V9(02) VALUE 40.00.       03990000
           05  FILLER                PIC 9(04)V9(02) VALUE 60.00.       04000000
           05  FILLER                PIC 9(04)V9(02) VALUE 80.00.       04010000
           05  FILLER                PIC 9(04)V9(02) VALUE 80.00.       04020000
           05  FILLER                PIC 9(04)V9(02) VALUE 80.00.       04030000
      *    PCT FRUTA/LEGUME BEBIDA - 0/2/4/6 PTS                        04040000
           05  FILLER                PIC 9(04)V9(02) VALUE 40.00.       04050000
           05  FILLER                PIC 9(04)V9(02) VALUE 40.00.       04060000
           05  FILLER                PIC 9(04)V9(02) VALUE 60.00.       04070000
           05  FILLER                PIC 9(04)V9(02) VALUE 60.00.       04080000
           05  FILLER                PIC 9(04)V9(02) VALUE 80.00.       04090000
           05  FILLER                PIC 9(04)V9(02) VALUE 80.00.       04100000
                                                                        04110000
      *---------------------------------------------------------------- 04120000
      *VISAO EM TABELA DO BLOCO ACIMA PARA SEARCH ALL NA SECTION 5050.  04130000
      *---------------------------------------------------------------- 04140000
       01  WRK-TAB-FAIXA-CONST REDEFINES WRK-FAIXAS-CONST.              04150000
           05  WRK-FAIXA-VALOR           PIC 9(04)V9(02)                04160000
                                         OCCURS 125 TIMES.              04170000
                                                                        04180000
      *---------------------------------------------------------------- 04190000
      *PENALIDADE POR ADITIVO, POR CLASSE DE RISCO EFSA 0-3.            04200000
      *---------------------------------------------------------------- 04210000
       01  WRK-PENAL-ADIT-CONST.                                        04220000
           05  FILLER                    PIC 9(02) VALUE 00.            04230000
           05  FILLER                    PIC 9(02) VALUE 02.            04240000
           05  FILLER                    PIC 9(02) VALUE 05.            04250000
           05  FILLER                    PIC 9(02) VALUE 10.            04260000
       01  WRK-TAB-PENAL-ADIT REDEFINES WRK-PENAL-ADIT-CONST.           04270000
           05  WRK-PENAL-ADIT            PIC 9(02) OCCURS 4 TIMES.      04280000
                                                                        04290000
      *---------------------------------------------------------------- 04300000
      *PENALIDADE DE PRESENCA PELA MAIOR CLASSE DE RISCO VISTA.         04310000
      *---------------------------------------------------------------- 04320000
       01  WRK-PENAL-PRES-CONST.                                        04330000
           05  FILLER                    PIC 9(02) VALUE 00.            04340000
           05  FILLER                    PIC 9(02) VALUE 05.            04350000
           05  FILLER                    PIC 9(02) VALUE 15.            04360000
           05  FILLER                    PIC 9(02) VALUE 30.            04370000
       01  WRK-TAB-PENAL-PRES REDEFINES WRK-PENAL-PRES-CONST.           04380000
           05  WRK-PENAL-PRESENCA-TAB    PIC 9(02) OCCURS 4 TIMES.      04390000
                                                                        04400000
      *---------------------------------------------------------------- 04410000
      *AREA DE TRABALHO DA BUSCA GENERICA EM FAIXA (SECTION 5050).      04420000
      *---------------------------------------------------------------- 04430000
       01  WRK-BUSCA-FAIXA.                                             04440000
           05  WRK-VALOR-FAIXA           PIC 9(05)V9(03)  COMP.         04450000
           05  WRK-INICIO-FAIXA          PIC 9(03)        COMP.         04460000
           05  WRK-QTD-FAIXA             PIC 9(02)        COMP.         04470000
           05  WRK-LIMITE-FAIXA          PIC 9(03)        COMP.         04480000
           05  WRK-IDX-FAIXA             PIC 9(03)        COMP.         04490000
           05  WRK-PONTOS-FAIXA          PIC 9(02)        COMP.         04500000
           05  WRK-SW-ACHOU-FAIXA        PIC X(01).                     04510000
               88  WRK-ACHOU-FAIXA               VALUE 'S'.             04520000
               88  WRK-NAO-ACHOU-FAIXA           VALUE 'N'.             04530000
           05  FILLER                    PIC X(04).                     04540000
                                                                        04550000
      *---------------------------------------------------------------- 04560000
      *AREA DE TRABALHO DO CALCULO DE RISCO DE ADITIVOS (SECTION 7000). 04570000
      *---------------------------------------------------------------- 04580000
       01  WRK-CALCULO-ADITIVO.                                         04590000
           05  IDX-ADITIVO-PROD          PIC 9(02)        COMP.         04600000
           05  WRK-COD-BUSCA             PIC X(05).                     04610000
           05  WRK-SW-ACHOU-ADIT         PIC X(01).                     04620000
               88  WRK-ACHOU-ADITIVO             VALUE 'S'.             04630000
               88  WRK-NAO-ACHOU-ADITIVO         VALUE 'N'.             04640000
           05  WRK-CLASSE-ATUAL          PIC 9(01)        COMP.         04650000
           05  WRK-MAIOR-CLASSE          PIC 9(01)        COMP.         04660000
           05  WRK-SOMA-ADITIVOS         PIC 9(03)        COMP.         04670000
           05  WRK-PENAL-PRESENCA        PIC 9(02)        COMP.         04680000
           05  FILLER                    PIC X(04).                     04690000
                                                                        04700000
      *---------------------------------------------------------------- 04710000
      *CONTADORES E ACUMULADORES DO LOTE (TOTAIS PARA O RELATORIO).     04720000
      *---------------------------------------------------------------- 04730000
       01  WRK-TOTAIS-LOTE.                                             04740000
           05  WRK-ACUM-LIDOS            PIC 9(05)        COMP.         04750000
           05  WRK-ACUM-RATEADOS         PIC 9(05)        COMP.         04760000
           05  WRK-ACUM-REJEITADOS       PIC 9(05)        COMP.         04770000
           05  WRK-CONT-A                PIC 9(05)        COMP.         04780000
           05  WRK-CONT-B                PIC 9(05)        COMP.         04790000
           05  WRK-CONT-C                PIC 9(05)        COMP.         04800000
           05  WRK-CONT-D                PIC 9(05)        COMP.         04810000
           05  WRK-CONT-E                PIC 9(05)        COMP.         04820000
           05  WRK-SOMA-NOTA-FINAL       PIC 9(07)        COMP.         04830000
           05  WRK-MEDIA-NOTA-FINAL      PIC 9(03)V9(02)  COMP.         04840000
           05  FILLER                    PIC X(04).                     04850000
                                                                        04860000
      *================================================================ 04870000
      *LINHAS DO RELATORIO DE RESUMO DO LOTE (RELOUT) - UMA SO VIA,     04880000
      *IMPRESSA PELA SECTION 9100-IMPRIME-RELATORIO AO FINAL DO LOTE.   04890000
      *================================================================ 04900000
       01  WRK-REL-LINHA-BRANCO.                                        04910000
           05  FILLER                    PIC X(80) VALUE SPACES.        04920000
                                                                        04930000
       01  WRK-REL-TITULO.                                              04940000
           05  FILLER                    PIC X(29)                      04950000
                               VALUE 'NUTRITION SCORE BATCH SUMMARY'.   04960000
           05  FILLER                    PIC X(51) VALUE SPACES.        04970000
                                                                        04980000
       01  WRK-REL-LIDOS.                                               04990000
           05  FILLER               PIC X(13) VALUE 'RECORDS READ:'.    05000000
           05  FILLER                    PIC X(07) VALUE SPACES.        05010000
           05  WRK-REL-LIDOS-NUM         PIC ZZZ9.                      05020000
           05  FILLER                    PIC X(56) VALUE SPACES.        05030000
                                                                        05040000
       01  WRK-REL-RATEADOS.                                            05050000
           05  FILLER               PIC X(14) VALUE 'RECORDS RATED:'.   05060000
           05  FILLER                    PIC X(06) VALUE SPACES.        05070000
           05  WRK-REL-RATEADOS-NUM      PIC ZZZ9.                      05080000
           05  FILLER                    PIC X(56) VALUE SPACES.        05090000
                                                                        05100000
       01  WRK-REL-REJEITADOS.                                          05110000
           05  FILLER                    PIC X(17)                      05120000
                               VALUE 'RECORDS REJECTED:'.               05130000
           05  FILLER                    PIC X(03) VALUE SPACES.        05140000
           05  WRK-REL-REJEITADOS-NUM    PIC ZZZ9.                      05150000
           05  FILLER                    PIC X(56) VALUE SPACES.        05160000
                                                                        05170000
       01  WRK-REL-CAB-CATEGORIA.                                       05180000
           05  FILLER             PIC X(16) VALUE 'CATEGORY   COUNT'.   05190000
           05  FILLER                    PIC X(64) VALUE SPACES.        05200000
                                                                        05210000
       01  WRK-REL-CATEGORIA.                                           05220000
           05  FILLER                    PIC X(03) VALUE SPACES.        05230000
           05  WRK-REL-CAT-LETRA         PIC X(01).                     05240000
           05  FILLER                    PIC X(08) VALUE SPACES.        05250000
           05  WRK-REL-CAT-NUM           PIC ZZZ9.                      05260000
           05  FILLER                    PIC X(64) VALUE SPACES.        05270000
                                                                        05280000
       01  WRK-REL-TOTAL.                                               05290000
           05  FILLER                    PIC X(18)                      05300000
                               VALUE 'TOTAL FINAL SCORE:'.              05310000
           05  FILLER                    PIC X(02) VALUE SPACES.        05320000
           05  WRK-REL-TOTAL-NUM         PIC ZZZZZ9.                    05330000
           05  FILLER                    PIC X(54) VALUE SPACES.        05340000
                                                                        05350000
       01  WRK-REL-MEDIA.                                               05360000
           05  FILLER                    PIC X(17)                      05370000
                               VALUE 'MEAN FINAL SCORE:'.               05380000
           05  FILLER                    PIC X(03) VALUE SPACES.        05390000
           05  WRK-REL-MEDIA-NUM         PIC ZZ9.99.                    05400000
           05  FILLER                    PIC X(54) VALUE SPACES.        05410000
                                                                        05420000
      *================================================================ 05430000
      *MENSAGEM DE FIM DE LOTE PARA O CONSOLE (SYSOUT).                 05440000
      *================================================================ 05450000
       01  WRK-MENSAGEM-FIM.                                            05460000
           05  FILLER                    PIC X(27)                      05470000
                               VALUE 'NTRSCORE - LOTE ENCERRADO.'.      05480000
                                                                        05490000
       PROCEDURE                                  DIVISION.             05500000
                                                                        05510000
      *================================================================ 05520000
      *0000-PRINCIPAL                                                   05530000
      *GOVERNA AS TRES FASES DO LOTE: ABERTURA/CARGA, PROCESSAMENTO DOS 05540000
      *PRODUTOS E ENCERRAMENTO/RELATORIO.                               05550000
      *================================================================ 05560000
       0000-PRINCIPAL SECTION.                                          05570000
           PERFORM 1000-INICIALIZAR.                                    05580000
           PERFORM 2000-PROCESSAR                                       05590000
               UNTIL WRK-FS-PRODIN EQUAL 10.                            05600000
           PERFORM 3000-FINALIZAR.                                      05610000
           STOP RUN.                                                    05620000
       0000-99-FIM. EXIT.                                               05630000
                                                                        05640000
      *================================================================ 05650000
      *1000-INICIALIZAR                                                 05660000
      *ABRE OS 6 ARQUIVOS, CARREGA O PERFIL DO CONSUMIDOR, CARREGA A    05670000
      *TABELA DE ADITIVOS EM MEMORIA E LE O PRIMEIRO PRODUTO.           05680000
      *================================================================ 05690000
       1000-INICIALIZAR SECTION.                                        05700000
           OPEN INPUT  PRODUTO-IN                                       05710000
                       PERFIL-IN                                        05720000
                       ADITIVO-REF                                      05730000
                OUTPUT PRODUTO-OUT                                      05740000
                       ERRO-OUT                                         05750000
                       RELATORIO.                                       05760000
           PERFORM 1100-TESTAR-STATUS-ABERTURA.                         05770000
           PERFORM 1200-CARREGAR-PERFIL.                                05780000
           PERFORM 1300-CARREGAR-ADITIVOS.                              05790000
           PERFORM 1400-LER-PRODUTO.                                    05800000
       1000-99-FIM. EXIT.                                               05810000
                                                                        05820000
       1100-TESTAR-STATUS-ABERTURA SECTION.                             05830000
           IF WRK-FS-PRODIN  NOT EQUAL 00                               05840000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          05850000
               MOVE '1100'     TO WRK-SECAO                             05860000
               MOVE 'ERRO NA ABERTURA DE PRODIN'     TO WRK-MENSAGEM    05870000
               MOVE WRK-FS-PRODIN TO WRK-STATUS                         05880000
               PERFORM 9000-ERRO                                        05890000
           END-IF.                                                      05900000
           IF WRK-FS-PERFIN  NOT EQUAL 00                               05910000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          05920000
               MOVE '1100'     TO WRK-SECAO                             05930000
               MOVE 'ERRO NA ABERTURA DE PERFIN'     TO WRK-MENSAGEM    05940000
               MOVE WRK-FS-PERFIN TO WRK-STATUS                         05950000
               PERFORM 9000-ERRO                                        05960000
           END-IF.                                                      05970000
           IF WRK-FS-ADITREF NOT EQUAL 00                               05980000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          05990000
               MOVE '1100'     TO WRK-SECAO                             06000000
               MOVE 'ERRO NA ABERTURA DE ADITREF'    TO WRK-MENSAGEM    06010000
               MOVE WRK-FS-ADITREF TO WRK-STATUS                        06020000
               PERFORM 9000-ERRO                                        06030000
           END-IF.                                                      06040000
           IF WRK-FS-PRODOUT NOT EQUAL 00                               06050000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          06060000
               MOVE '1100'     TO WRK-SECAO                             06070000
               MOVE 'ERRO NA ABERTURA DE PRODOUT'    TO WRK-MENSAGEM    06080000
               MOVE WRK-FS-PRODOUT TO WRK-STATUS                        06090000
               PERFORM 9000-ERRO                                        06100000
           END-IF.                                                      06110000
           IF WRK-FS-ERROOUT NOT EQUAL 00                               06120000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          06130000
               MOVE '1100'     TO WRK-SECAO                             06140000
               MOVE 'ERRO NA ABERTURA DE ERROOUT'    TO WRK-MENSAGEM    06150000
               MOVE WRK-FS-ERROOUT TO WRK-STATUS                        06160000
               PERFORM 9000-ERRO                                        06170000
           END-IF.                                                      06180000
           IF WRK-FS-RELOUT  NOT EQUAL 00                               06190000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          06200000
               MOVE '1100'     TO WRK-SECAO                             06210000
               MOVE 'ERRO NA ABERTURA DE RELOUT'     TO WRK-MENSAGEM    06220000
               MOVE WRK-FS-RELOUT TO WRK-STATUS                         06230000
               PERFORM 9000-ERRO                                        06240000
           END-IF.                                                      06250000
       1100-99-FIM. EXIT.                                               06260000
                                                                        06270000
      *---------------------------------------------------------------- 06280000
      *PASSO 1 DO FLUXO: LE O REGISTRO UNICO DE PERFIL, OU ASSUME OS    06290000
      *VALORES PADRAO DA OFICINA QUANDO O ARQUIVO VEM VAZIO.            06300000
      *---------------------------------------------------------------- 06310000
       1200-CARREGAR-PERFIL SECTION.                                    06320000
           READ PERFIL-IN.                                              06330000
           IF WRK-FS-PERFIN EQUAL 00                                    06340000
               MOVE FD-TAB-FATORES TO WRK-TAB-FATOR                     06350000
               MOVE FD-TETO-ADITIVOS TO WRK-TETO-ADITIVOS               06360000
               MOVE FD-PENAL-NAO-ORG TO WRK-PENAL-NAO-ORG               06370000
           ELSE                                                         06380000
               PERFORM 1250-ASSUMIR-PADRAO                              06390000
           END-IF.                                                      06400000
           CLOSE PERFIL-IN.                                             06410000
       1200-99-FIM. EXIT.                                               06420000
                                                                        06430000
       1250-ASSUMIR-PADRAO SECTION.                                     06440000
           MOVE 1.00 TO WRK-TAB-FATOR (1).                              06450000
           MOVE 1.00 TO WRK-TAB-FATOR (2).                              06460000
           MOVE 1.00 TO WRK-TAB-FATOR (3).                              06470000
           MOVE 1.00 TO WRK-TAB-FATOR (4).                              06480000
           MOVE 050 TO WRK-TETO-ADITIVOS.                               06490000
           MOVE 010 TO WRK-PENAL-NAO-ORG.                               06500000
       1250-99-FIM. EXIT.                                               06510000
                                                                        06520000
      *---------------------------------------------------------------- 06530000
      *PASSO 2 DO FLUXO: CARGA COMPLETA DO ARQUIVO ADITREF (ORDENADO    06540000
      *ASCENDENTE POR E-NUMBER) NA TABELA EM MEMORIA WRK-TAB-ADITIVOS.  06550000
      *---------------------------------------------------------------- 06560000
       1300-CARREGAR-ADITIVOS SECTION.                                  06570000
           MOVE 0000 TO WRK-QTD-ADIT-TAB.                               06580000
           READ ADITIVO-REF.                                            06590000
           PERFORM 1350-CARREGAR-UM-ADITIVO                             06600000
               UNTIL WRK-FS-ADITREF EQUAL 10.                           06610000
           CLOSE ADITIVO-REF.                                           06620000
       1300-99-FIM. EXIT.                                               06630000
                                                                        06640000
       1350-CARREGAR-UM-ADITIVO SECTION.                                06650000
           ADD 1 TO WRK-QTD-ADIT-TAB.                                   06660000
           SET IDX-ADIT TO WRK-QTD-ADIT-TAB.                            06670000
           MOVE FD-COD-ADITIVO  TO WRK-COD-ADIT-TAB  (IDX-ADIT).        06680000
           MOVE FD-NOME-ADITIVO TO WRK-NOME-ADIT-TAB (IDX-ADIT).        06690000
           IF FD-RISCO-EFSA NOT EQUAL -1                                06700000
             MOVE FD-RISCO-EFSA-SEMSINAL TO WRK-RISCO-ADIT-TAB(IDX-ADIT)06710000
           ELSE                                                         06720000
             MOVE FD-RISCO-BASE          TO WRK-RISCO-ADIT-TAB(IDX-ADIT)06730000
           END-IF.                                                      06740000
           READ ADITIVO-REF.                                            06750000
       1350-99-FIM. EXIT.                                               06760000
                                                                        06770000
      *---------------------------------------------------------------- 06780000
      *LEITURA DO PROXIMO PRODUTO (USADA NA CARGA INICIAL E AO FIM DE   06790000
      *CADA ITERACAO DE 2000-PROCESSAR).                                06800000
      *---------------------------------------------------------------- 06810000
       1400-LER-PRODUTO SECTION.                                        06820000
           READ PRODUTO-IN.                                             06830000
       1400-99-FIM. EXIT.                                               06840000
                                                                        06850000
      *================================================================ 06860000
      *2000-PROCESSAR                                                   06870000
      *PASSO 3 DO FLUXO: VALIDA, CALCULA E GRAVA (OU REJEITA) UM        06880000
      *PRODUTO, DEPOIS LE O PROXIMO.                                    06890000
      *================================================================ 06900000
       2000-PROCESSAR SECTION.                                          06910000
           ADD 1 TO WRK-ACUM-LIDOS.                                     06920000
           MOVE FD-COD-PRODUTO     TO WRK-COD-PRODUTO.                  06930000
           MOVE FD-NOME-PRODUTO    TO WRK-NOME-PRODUTO.                 06940000
           MOVE FD-TIPO-ALIMENTO   TO WRK-TIPO-ALIMENTO.                06950000
           MOVE FD-ENERGIA-KJ      TO WRK-ENERGIA-KJ.                   06960000
           MOVE FD-ENERGIA-SAT-KJ  TO WRK-ENERGIA-SAT-KJ.               06970000
           MOVE FD-GORDURA-SAT-G   TO WRK-GORDURA-SAT-G.                06980000
           MOVE FD-PCT-SATURADO    TO WRK-PCT-SATURADO.                 06990000
           MOVE FD-ACUCARES-G      TO WRK-ACUCARES-G.                   07000000
           MOVE FD-FLAG-ADOCANTE   TO WRK-FLAG-ADOCANTE.                07010000
           MOVE FD-SODIO-G         TO WRK-SODIO-G.                      07020000
           MOVE FD-PROTEINA-G      TO WRK-PROTEINA-G.                   07030000
           MOVE FD-FIBRA-G         TO WRK-FIBRA-G.                      07040000
           MOVE FD-PCT-FRUTA       TO WRK-PCT-FRUTA.                    07050000
           MOVE FD-FLAG-ORGANICO   TO WRK-FLAG-ORGANICO.                07060000
           MOVE FD-QTD-ADITIVOS    TO WRK-QTD-ADITIVOS-PROD.            07070000
           MOVE FD-TAB-ADITIVOS-BLOCO TO WRK-COD-ADITIVO-PROD.          07080000
           PERFORM 4100-VALIDAR-TIPO.                                   07090000
           IF WRK-TIPO-OK                                               07100000
               PERFORM 4200-CALCULAR-PRODUTO                            07110000
               PERFORM 8000-GRAVAR-PRODUTO                              07120000
           ELSE                                                         07130000
               PERFORM 8100-GRAVAR-ERRO                                 07140000
           END-IF.                                                      07150000
           IF SW-TRACE-LIGADO                                           07160000
               DISPLAY 'NTRSCORE 2000 - PRODUTO ' WRK-COD-PRODUTO       07170000
                       ' TIPO ' WRK-TIPO-ALIMENTO ' PROCESSADO'         07180000
           END-IF.                                                      07190000
           PERFORM 1400-LER-PRODUTO.                                    07200000
       2000-99-FIM. EXIT.                                               07210000
                                                                        07220000
      *---------------------------------------------------------------- 07230000
      *PASSO 3A: TIPO DE ALIMENTO FORA DE G/R/C/F/B/W REJEITA O         07240000
      *REGISTRO (WRK-TEXTO-ERRO VAI PARA O ARQUIVO ERROOUT).            07250000
      *---------------------------------------------------------------- 07260000
       4100-VALIDAR-TIPO SECTION.                                       07270000
           IF WRK-TIPO-ALIMENTO IS TIPO-ALIMENTO-VALIDO                 07280000
               SET WRK-TIPO-OK   TO TRUE                                07290000
           ELSE                                                         07300000
               SET WRK-TIPO-RUIM TO TRUE                                07310000
               MOVE SPACES TO WRK-TEXTO-ERRO                            07320000
               STRING 'INVALID FOOD TYPE: ' DELIMITED BY SIZE           07330000
                      WRK-TIPO-ALIMENTO     DELIMITED BY SIZE           07340000
                      INTO WRK-TEXTO-ERRO                               07350000
           END-IF.                                                      07360000
       4100-99-FIM. EXIT.                                               07370000
                                                                        07380000
      *================================================================ 07390000
      *4200-CALCULAR-PRODUTO                                            07400000
      *PASSOS 3B A 3H DO FLUXO: AGUA TEM SCORE FIXO, OS DEMAIS TIPOS    07410000
      *PASSAM PELO CALCULO COMPLETO. SEMPRE SOMA ADITIVOS E PENALIDADE  07420000
      *DE NAO-ORGANICO E FECHA NA NOTA FINAL.                           07430000
      *================================================================ 07440000
       4200-CALCULAR-PRODUTO SECTION.                                   07450000
           IF WRK-TIPO-AGUA                                             07460000
               MOVE 0   TO WRK-NEG-PONTOS                               07470000
               MOVE 0   TO WRK-POS-PONTOS                               07480000
               MOVE 0   TO WRK-NUTRISCORE                               07490000
               MOVE 'A' TO WRK-CATEGORIA                                07500000
           ELSE                                                         07510000
               PERFORM 4300-APLICAR-FATORES                             07520000
               PERFORM 5000-CALCULAR-NUTRISCORE                         07530000
           END-IF.                                                      07540000
           PERFORM 6000-CONVERTER-ESCALA.                               07550000
           PERFORM 7000-CALCULAR-ADITIVOS.                              07560000
           IF WRK-PRODUTO-ORGANICO                                      07570000
               MOVE 000 TO WRK-PENAL-ORG-PRODUTO                        07580000
           ELSE                                                         07590000
               MOVE WRK-PENAL-NAO-ORG TO WRK-PENAL-ORG-PRODUTO          07600000
           END-IF.                                                      07610000
           COMPUTE WRK-NOTA-FINAL-CALC = WRK-NOTA-100                   07620000
                   - WRK-RISCO-ADIT-PRODUTO - WRK-PENAL-ORG-PRODUTO.    07630000
           IF WRK-NOTA-FINAL-CALC < 0                                   07640000
               MOVE 0 TO WRK-NOTA-FINAL-CALC                            07650000
           END-IF.                                                      07660000
           MOVE WRK-NOTA-FINAL-CALC TO WRK-NOTA-FINAL.                  07670000
       4200-99-FIM. EXIT.                                               07680000
                                                                        07690000
      *---------------------------------------------------------------- 07700000
      *PASSO 3C: OS 4 FATORES DO PERFIL MULTIPLICAM SOMENTE OS          07710000
      *COMPONENTES NEGATIVOS (ENERGIA, GORDURA/RAZAO, ACUCAR, SODIO).   07720000
      *OS COMPONENTES POSITIVOS (FIBRA, PROTEINA, FRUTA) NUNCA SAO      07730000
      *AJUSTADOS.                                                       07740000
      *---------------------------------------------------------------- 07750000
       4300-APLICAR-FATORES SECTION.                                    07760000
           COMPUTE WRK-ENERGIA-AJUST =                                  07770000
                   WRK-ENERGIA-KJ     * WRK-TAB-FATOR (1).              07780000
           COMPUTE WRK-ENERGIA-SAT-AJUST =                              07790000
                   WRK-ENERGIA-SAT-KJ * WRK-TAB-FATOR (1).              07800000
           COMPUTE WRK-GORDURA-SAT-AJUST =                              07810000
                   WRK-GORDURA-SAT-G  * WRK-TAB-FATOR (2).              07820000
           COMPUTE WRK-PCT-SATURADO-AJUST =                             07830000
                   WRK-PCT-SATURADO   * WRK-TAB-FATOR (2).              07840000
           COMPUTE WRK-ACUCARES-AJUST =                                 07850000
                   WRK-ACUCARES-G     * WRK-TAB-FATOR (3).              07860000
           COMPUTE WRK-SODIO-AJUST =                                    07870000
                   WRK-SODIO-G        * WRK-TAB-FATOR (4).              07880000
       4300-99-FIM. EXIT.                                               07890000
                                                                        07900000
      *================================================================ 07910000
      *5000-CALCULAR-NUTRISCORE                                         07920000
      *UNIDADE CALCULADORA DO NUTRI-SCORE (SO COMPUTO, SEM I/O) -       07930000
      *PASSO 3D DO FLUXO.                                               07940000
      *================================================================ 07950000
       5000-CALCULAR-NUTRISCORE SECTION.                                07960000
           PERFORM 5100-PONTOS-NEGATIVOS.                               07970000
           PERFORM 5200-PONTOS-POSITIVOS.                               07980000
           COMPUTE WRK-NUTRISCORE = WRK-NEG-PONTOS - WRK-POS-PONTOS.    07990000
           PERFORM 5300-CATEGORIZAR.                                    08000000
       5000-99-FIM. EXIT.                                               08010000
                                                                        08020000
       5100-PONTOS-NEGATIVOS SECTION.                                   08030000
           EVALUATE TRUE                                                08040000
               WHEN WRK-TIPO-GERAL                                      08050000
               WHEN WRK-TIPO-CARNE                                      08060000
               WHEN WRK-TIPO-QUEIJO                                     08070000
                   PERFORM 5110-NEG-GERAL-CARNE-QUEIJO                  08080000
               WHEN WRK-TIPO-GRAXO                                      08090000
                   PERFORM 5120-NEG-GRAXO                               08100000
               WHEN WRK-TIPO-BEBIDA                                     08110000
                   PERFORM 5130-NEG-BEBIDA                              08120000
           END-EVALUATE.                                                08130000
       5100-99-FIM. EXIT.                                               08140000
                                                                        08150000
      *---------------------------------------------------------------- 08160000
      *GERAL / CARNE VERMELHA / QUEIJO: ENERGIA + GORDURA SATURADA +    08170000
      *ACUCAR (ESCALA NAO-BEBIDA) + SODIO.                              08180000
      *---------------------------------------------------------------- 08190000
       5110-NEG-GERAL-CARNE-QUEIJO SECTION.                             08200000
           MOVE WRK-ENERGIA-AJUST     TO WRK-VALOR-FAIXA.               08210000
           MOVE 001 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08220000
           PERFORM 5040-BUSCAR-FAIXA.                                   08230000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-ENERGIA.                 08240000
           MOVE WRK-GORDURA-SAT-AJUST TO WRK-VALOR-FAIXA.               08250000
           MOVE 031 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08260000
           PERFORM 5040-BUSCAR-FAIXA.                                   08270000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-GORDSAT.                 08280000
           MOVE WRK-ACUCARES-AJUST    TO WRK-VALOR-FAIXA.               08290000
           MOVE 051 TO WRK-INICIO-FAIXA.  MOVE 15 TO WRK-QTD-FAIXA.     08300000
           PERFORM 5040-BUSCAR-FAIXA.                                   08310000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-ACUCAR.                  08320000
           MOVE WRK-SODIO-AJUST       TO WRK-VALOR-FAIXA.               08330000
           MOVE 076 TO WRK-INICIO-FAIXA.  MOVE 20 TO WRK-QTD-FAIXA.     08340000
           PERFORM 5040-BUSCAR-FAIXA.                                   08350000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-SODIO.                   08360000
           COMPUTE WRK-NEG-PONTOS = WRK-PONTOS-ENERGIA                  08370000
                   + WRK-PONTOS-GORDSAT + WRK-PONTOS-ACUCAR             08380000
                   + WRK-PONTOS-SODIO.                                  08390000
       5110-99-FIM. EXIT.                                               08400000
                                                                        08410000
      *---------------------------------------------------------------- 08420000
      *GRAXO (GORDURA/OLEO/CASTANHA): ENERGIA DE SATURADO + RAZAO       08430000
      *SATURADO/TOTAL + ACUCAR (ESCALA NAO-BEBIDA) + SODIO.             08440000
      *---------------------------------------------------------------- 08450000
       5120-NEG-GRAXO SECTION.                                          08460000
           MOVE WRK-ENERGIA-SAT-AJUST TO WRK-VALOR-FAIXA.               08470000
           MOVE 021 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08480000
           PERFORM 5040-BUSCAR-FAIXA.                                   08490000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-ENERGIA.                 08500000
           MOVE WRK-PCT-SATURADO-AJUST TO WRK-VALOR-FAIXA.              08510000
           MOVE 041 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08520000
           PERFORM 5040-BUSCAR-FAIXA.                                   08530000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-RAZAO.                   08540000
           MOVE WRK-ACUCARES-AJUST    TO WRK-VALOR-FAIXA.               08550000
           MOVE 051 TO WRK-INICIO-FAIXA.  MOVE 15 TO WRK-QTD-FAIXA.     08560000
           PERFORM 5040-BUSCAR-FAIXA.                                   08570000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-ACUCAR.                  08580000
           MOVE WRK-SODIO-AJUST       TO WRK-VALOR-FAIXA.               08590000
           MOVE 076 TO WRK-INICIO-FAIXA.  MOVE 20 TO WRK-QTD-FAIXA.     08600000
           PERFORM 5040-BUSCAR-FAIXA.                                   08610000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-SODIO.                   08620000
           COMPUTE WRK-NEG-PONTOS = WRK-PONTOS-ENERGIA                  08630000
                   + WRK-PONTOS-RAZAO + WRK-PONTOS-ACUCAR               08640000
                   + WRK-PONTOS-SODIO.                                  08650000
       5120-99-FIM. EXIT.                                               08660000
                                                                        08670000
      *---------------------------------------------------------------- 08680000
      *BEBIDA: ENERGIA (ESCALA BEBIDA) + GORDURA SATURADA + ACUCAR      08690000
      *(ESCALA BEBIDA) + SODIO + ADOCANTE NAO NUTRITIVO (4 PTS FIXOS).  08700000
      *---------------------------------------------------------------- 08710000
       5130-NEG-BEBIDA SECTION.                                         08720000
           MOVE WRK-ENERGIA-AJUST     TO WRK-VALOR-FAIXA.               08730000
           MOVE 011 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08740000
           PERFORM 5040-BUSCAR-FAIXA.                                   08750000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-ENERGIA.                 08760000
           MOVE WRK-GORDURA-SAT-AJUST TO WRK-VALOR-FAIXA.               08770000
           MOVE 031 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08780000
           PERFORM 5040-BUSCAR-FAIXA.                                   08790000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-GORDSAT.                 08800000
           MOVE WRK-ACUCARES-AJUST    TO WRK-VALOR-FAIXA.               08810000
           MOVE 066 TO WRK-INICIO-FAIXA.  MOVE 10 TO WRK-QTD-FAIXA.     08820000
           PERFORM 5040-BUSCAR-FAIXA.                                   08830000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-ACUCAR.                  08840000
           MOVE WRK-SODIO-AJUST       TO WRK-VALOR-FAIXA.               08850000
           MOVE 076 TO WRK-INICIO-FAIXA.  MOVE 20 TO WRK-QTD-FAIXA.     08860000
           PERFORM 5040-BUSCAR-FAIXA.                                   08870000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-SODIO.                   08880000
           IF WRK-COM-ADOCANTE                                          08890000
               MOVE 4 TO WRK-PONTOS-ADOCANTE                            08900000
           ELSE                                                         08910000
               MOVE 0 TO WRK-PONTOS-ADOCANTE                            08920000
           END-IF.                                                      08930000
           COMPUTE WRK-NEG-PONTOS = WRK-PONTOS-ENERGIA                  08940000
                   + WRK-PONTOS-GORDSAT + WRK-PONTOS-ACUCAR             08950000
                   + WRK-PONTOS-SODIO + WRK-PONTOS-ADOCANTE.            08960000
       5130-99-FIM. EXIT.                                               08970000
                                                                        08980000
      *================================================================ 08990000
      *5040/5050-BUSCA EM FAIXA (PRIMITIVA COMPARTILHADA)               09000000
      *OS PONTOS SAO O INDICE (BASE 0) DO PRIMEIRO LIMIAR T(I) >= VALOR;09010000
      *SE O VALOR SUPERA TODOS OS LIMIARES, OS PONTOS SAO A QUANTIDADE  09020000
      *DE LIMIARES DA FAIXA (N). USADA PELAS SECTIONS 5110/5120/5130 E  09030000
      *5210/5220/5230, CADA UMA INFORMANDO O TRECHO (INICIO/QTDE) DA    09040000
      *TABELA WRK-TAB-FAIXA-CONST QUE SE APLICA AO SEU COMPONENTE.      09050000
      *================================================================ 09060000
       5040-BUSCAR-FAIXA SECTION.                                       09070000
           MOVE WRK-QTD-FAIXA    TO WRK-PONTOS-FAIXA.                   09080000
           MOVE WRK-INICIO-FAIXA TO WRK-IDX-FAIXA.                      09090000
           COMPUTE WRK-LIMITE-FAIXA = WRK-INICIO-FAIXA                  09100000
                   + WRK-QTD-FAIXA - 1.                                 09110000
           SET WRK-NAO-ACHOU-FAIXA TO TRUE.                             09120000
           PERFORM 5050-TESTAR-FAIXA                                    09130000
               UNTIL WRK-IDX-FAIXA GREATER WRK-LIMITE-FAIXA             09140000
                  OR WRK-ACHOU-FAIXA.                                   09150000
       5040-99-FIM. EXIT.                                               09160000
                                                                        09170000
       5050-TESTAR-FAIXA SECTION.                                       09180000
           IF WRK-VALOR-FAIXA NOT GREATER WRK-FAIXA-VALOR(WRK-IDX-FAIXA)09190000
               COMPUTE WRK-PONTOS-FAIXA = WRK-IDX-FAIXA                 09200000
                   - WRK-INICIO-FAIXA                                   09210000
               SET WRK-ACHOU-FAIXA TO TRUE                              09220000
           ELSE                                                         09230000
               ADD 1 TO WRK-IDX-FAIXA                                   09240000
           END-IF.                                                      09250000
       5050-99-FIM. EXIT.                                               09260000
                                                                        09270000
      *================================================================ 09280000
      *5200-PONTOS-POSITIVOS                                            09290000
      *FIBRA + PROTEINA (COM AJUSTES) + FRUTA. NENHUM COMPONENTE        09300000
      *POSITIVO E AFETADO PELOS FATORES DO PERFIL.                      09310000
      *================================================================ 09320000
       5200-PONTOS-POSITIVOS SECTION.                                   09330000
           PERFORM 5210-PONTOS-FIBRA.                                   09340000
           PERFORM 5220-PONTOS-PROTEINA.                                09350000
           PERFORM 5230-PONTOS-FRUTA.                                   09360000
           PERFORM 5240-AJUSTAR-PROTEINA.                               09370000
           COMPUTE WRK-POS-PONTOS = WRK-PONTOS-PROTEINA                 09380000
                   + WRK-PONTOS-FIBRA + WRK-PONTOS-FRUTA.               09390000
       5200-99-FIM. EXIT.                                               09400000
                                                                        09410000
       5210-PONTOS-FIBRA SECTION.                                       09420000
           MOVE WRK-FIBRA-G TO WRK-VALOR-FAIXA.                         09430000
           MOVE 096 TO WRK-INICIO-FAIXA.  MOVE 05 TO WRK-QTD-FAIXA.     09440000
           PERFORM 5040-BUSCAR-FAIXA.                                   09450000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-FIBRA.                   09460000
       5210-99-FIM. EXIT.                                               09470000
                                                                        09480000
       5220-PONTOS-PROTEINA SECTION.                                    09490000
           MOVE WRK-PROTEINA-G TO WRK-VALOR-FAIXA.                      09500000
           IF WRK-TIPO-BEBIDA                                           09510000
               MOVE 108 TO WRK-INICIO-FAIXA.  MOVE 07 TO WRK-QTD-FAIXA  09520000
           ELSE                                                         09530000
               MOVE 101 TO WRK-INICIO-FAIXA.  MOVE 07 TO WRK-QTD-FAIXA  09540000
           END-IF.                                                      09550000
           PERFORM 5040-BUSCAR-FAIXA.                                   09560000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-PROTEINA.                09570000
       5220-99-FIM. EXIT.                                               09580000
                                                                        09590000
       5230-PONTOS-FRUTA SECTION.                                       09600000
           MOVE WRK-PCT-FRUTA TO WRK-VALOR-FAIXA.                       09610000
           IF WRK-TIPO-BEBIDA                                           09620000
               MOVE 120 TO WRK-INICIO-FAIXA.  MOVE 06 TO WRK-QTD-FAIXA  09630000
           ELSE                                                         09640000
               MOVE 115 TO WRK-INICIO-FAIXA.  MOVE 05 TO WRK-QTD-FAIXA  09650000
           END-IF.                                                      09660000
           PERFORM 5040-BUSCAR-FAIXA.                                   09670000
           MOVE WRK-PONTOS-FAIXA TO WRK-PONTOS-FRUTA.                   09680000
       5230-99-FIM. EXIT.                                               09690000
                                                                        09700000
      *---------------------------------------------------------------- 09710000
      *AJUSTES DE PROTEINA: CARNE VERMELHA TEM TETO DE 2 PONTOS; CARNE  09720000
      *VERMELHA E GERAL (QUEIJO NAO ENTRA NESTA REGRA) ZERAM A PROTEINA 09730000
      *QUANDO OS PONTOS NEGATIVOS CHEGAM A 11; GRAXO ZERA A PROTEINA    09740000
      *QUANDO OS PONTOS NEGATIVOS CHEGAM A 7. BEBIDA NAO TEM AJUSTE.    09750000
      *---------------------------------------------------------------- 09760000
       5240-AJUSTAR-PROTEINA SECTION.                                   09770000
           EVALUATE TRUE                                                09780000
               WHEN WRK-TIPO-CARNE                                      09790000
                   IF WRK-PONTOS-PROTEINA GREATER 2                     09800000
                       MOVE 2 TO WRK-PONTOS-PROTEINA                    09810000
                   END-IF                                               09820000
                   IF WRK-NEG-PONTOS NOT LESS 11                        09830000
                       MOVE 0 TO WRK-PONTOS-PROTEINA                    09840000
                   END-IF                                               09850000
               WHEN WRK-TIPO-GERAL                                      09860000
                   IF WRK-NEG-PONTOS NOT LESS 11                        09870000
                       MOVE 0 TO WRK-PONTOS-PROTEINA                    09880000
                   END-IF                                               09890000
               WHEN WRK-TIPO-GRAXO                                      09900000
                   IF WRK-NEG-PONTOS NOT LESS 7                         09910000
                       MOVE 0 TO WRK-PONTOS-PROTEINA                    09920000
                   END-IF                                               09930000
               WHEN OTHER                                               09940000
                   CONTINUE                                             09950000
           END-EVALUATE.                                                09960000
       5240-99-FIM. EXIT.                                               09970000
                                                                        09980000
      *================================================================ 09990000
      *5300-CATEGORIZAR - LETRA A-E A PARTIR DO NUTRI-SCORE, FAIXAS     10000000
      *PROPRIAS POR GRUPO DE TIPO DE ALIMENTO.                          10010000
      *================================================================ 10020000
       5300-CATEGORIZAR SECTION.                                        10030000
           EVALUATE TRUE                                                10040000
               WHEN WRK-TIPO-GERAL                                      10050000
               WHEN WRK-TIPO-CARNE                                      10060000
               WHEN WRK-TIPO-QUEIJO                                     10070000
                   PERFORM 5310-CATEGORIA-GERAL                         10080000
               WHEN WRK-TIPO-GRAXO                                      10090000
                   PERFORM 5320-CATEGORIA-GRAXO                         10100000
               WHEN WRK-TIPO-BEBIDA                                     10110000
                   PERFORM 5330-CATEGORIA-BEBIDA                        10120000
           END-EVALUATE.                                                10130000
       5300-99-FIM. EXIT.                                               10140000
                                                                        10150000
       5310-CATEGORIA-GERAL SECTION.                                    10160000
           EVALUATE TRUE                                                10170000
               WHEN WRK-NUTRISCORE NOT GREATER  0                       10180000
                   MOVE 'A' TO WRK-CATEGORIA                            10190000
               WHEN WRK-NUTRISCORE NOT GREATER  2                       10200000
                   MOVE 'B' TO WRK-CATEGORIA                            10210000
               WHEN WRK-NUTRISCORE NOT GREATER 10                       10220000
                   MOVE 'C' TO WRK-CATEGORIA                            10230000
               WHEN WRK-NUTRISCORE NOT GREATER 18                       10240000
                   MOVE 'D' TO WRK-CATEGORIA                            10250000
               WHEN OTHER                                               10260000
                   MOVE 'E' TO WRK-CATEGORIA                            10270000
           END-EVALUATE.                                                10280000
       5310-99-FIM. EXIT.                                               10290000
                                                                        10300000
       5320-CATEGORIA-GRAXO SECTION.                                    10310000
           EVALUATE TRUE                                                10320000
               WHEN WRK-NUTRISCORE NOT GREATER -6                       10330000
                   MOVE 'A' TO WRK-CATEGORIA                            10340000
               WHEN WRK-NUTRISCORE NOT GREATER  2                       10350000
                   MOVE 'B' TO WRK-CATEGORIA                            10360000
               WHEN WRK-NUTRISCORE NOT GREATER 10                       10370000
                   MOVE 'C' TO WRK-CATEGORIA                            10380000
               WHEN WRK-NUTRISCORE NOT GREATER 18                       10390000
                   MOVE 'D' TO WRK-CATEGORIA                            10400000
               WHEN OTHER                                               10410000
                   MOVE 'E' TO WRK-CATEGORIA                            10420000
           END-EVALUATE.                                                10430000
       5320-99-FIM. EXIT.                                               10440000
                                                                        10450000
       5330-CATEGORIA-BEBIDA SECTION.                                   10460000
           EVALUATE TRUE                                                10470000
               WHEN WRK-NUTRISCORE NOT GREATER 1                        10480000
                   MOVE 'B' TO WRK-CATEGORIA                            10490000
               WHEN WRK-NUTRISCORE NOT GREATER 6                        10500000
                   MOVE 'C' TO WRK-CATEGORIA                            10510000
               WHEN WRK-NUTRISCORE NOT GREATER 9                        10520000
                   MOVE 'D' TO WRK-CATEGORIA                            10530000
               WHEN OTHER                                               10540000
                   MOVE 'E' TO WRK-CATEGORIA                            10550000
           END-EVALUATE.                                                10560000
       5330-99-FIM. EXIT.                                               10570000
                                                                        10580000
      *================================================================ 10590000
      *6000-CONVERTER-ESCALA                                            10600000
      *UNIDADE DE CONVERSAO DO NUTRI-SCORE PARA A ESCALA 0-100 -        10610000
      *PASSO 3E DO FLUXO. LIQUIDO (BEBIDA/AGUA) USA UMA CURVA, SOLIDO   10620000
      *USA OUTRA.                                                       10630000
      *================================================================ 10640000
       6000-CONVERTER-ESCALA SECTION.                                   10650000
           IF WRK-TIPO-BEBIDA OR WRK-TIPO-AGUA                          10660000
               PERFORM 6100-ESCALA-LIQUIDO                              10670000
           ELSE                                                         10680000
               PERFORM 6200-ESCALA-SOLIDO                               10690000
           END-IF.                                                      10700000
       6000-99-FIM. EXIT.                                               10710000
                                                                        10720000
       6100-ESCALA-LIQUIDO SECTION.                                     10730000
           IF WRK-NUTRISCORE LESS -3                                    10740000
               MOVE 80 TO WRK-NOTA-100                                  10750000
           ELSE                                                         10760000
               IF WRK-NUTRISCORE NOT LESS 10                            10770000
                   MOVE 0 TO WRK-NOTA-100                               10780000
               ELSE                                                     10790000
                   COMPUTE WRK-NOTA-100 ROUNDED =                       10800000
                       (80 * (10 - WRK-NUTRISCORE)) / 13                10810000
               END-IF                                                   10820000
           END-IF.                                                      10830000
       6100-99-FIM. EXIT.                                               10840000
                                                                        10850000
       6200-ESCALA-SOLIDO SECTION.                                      10860000
           IF WRK-NUTRISCORE LESS -3                                    10870000
               MOVE 100 TO WRK-NOTA-100                                 10880000
           ELSE                                                         10890000
               IF WRK-NUTRISCORE NOT LESS 19                            10900000
                   MOVE 0 TO WRK-NOTA-100                               10910000
               ELSE                                                     10920000
                   COMPUTE WRK-NOTA-100 ROUNDED =                       10930000
                       (100 * (19 - WRK-NUTRISCORE)) / 22               10940000
               END-IF                                                   10950000
           END-IF.                                                      10960000
       6200-99-FIM. EXIT.                                               10970000
                                                                        10980000
      *================================================================ 10990000
      *7000-CALCULAR-ADITIVOS                                           11000000
      *UNIDADE CALCULADORA DO RISCO DE ADITIVOS - PASSO 3F DO FLUXO.    11010000
      *BUSCA BINARIA (SEARCH ALL) DE CADA CODIGO DE ADITIVO DO PRODUTO  11020000
      *NA TABELA WRK-TAB-ADITIVOS; CODIGO DESCONHECIDO NAO CONTRIBUI.   11030000
      *================================================================ 11040000
       7000-CALCULAR-ADITIVOS SECTION.                                  11050000
           MOVE 000 TO WRK-SOMA-ADITIVOS.                               11060000
           MOVE 0   TO WRK-MAIOR-CLASSE.                                11070000
           PERFORM 7100-AVALIAR-UM-ADITIVO                              11080000
               VARYING IDX-ADITIVO-PROD FROM 1 BY 1                     11090000
               UNTIL IDX-ADITIVO-PROD GREATER WRK-QTD-ADITIVOS-PROD.    11100000
           PERFORM 7200-APLICAR-PRESENCA.                               11110000
           COMPUTE WRK-RISCO-ADIT-PRODUTO = WRK-SOMA-ADITIVOS           11120000
                                           + WRK-PENAL-PRESENCA.        11130000
           IF WRK-RISCO-ADIT-PRODUTO GREATER WRK-TETO-ADITIVOS          11140000
               MOVE WRK-TETO-ADITIVOS TO WRK-RISCO-ADIT-PRODUTO         11150000
           END-IF.                                                      11160000
       7000-99-FIM. EXIT.                                               11170000
                                                                        11180000
       7100-AVALIAR-UM-ADITIVO SECTION.                                 11190000
           MOVE WRK-COD-ADITIVO-PROD(IDX-ADITIVO-PROD) TO WRK-COD-BUSCA.11200000
           IF WRK-COD-BUSCA NOT EQUAL SPACES                            11210000
               SET WRK-NAO-ACHOU-ADIT TO TRUE                           11220000
               SET IDX-ADIT TO 1                                        11230000
               SEARCH ALL WRK-ITEM-ADITIVO                              11240000
                   AT END                                               11250000
                       SET WRK-NAO-ACHOU-ADIT TO TRUE                   11260000
                   WHEN WRK-COD-ADIT-TAB (IDX-ADIT) EQUAL WRK-COD-BUSCA 11270000
                       SET WRK-ACHOU-ADITIVO TO TRUE                    11280000
               END-SEARCH                                               11290000
               IF WRK-ACHOU-ADITIVO                                     11300000
                   MOVE WRK-RISCO-ADIT-TAB(IDX-ADIT) TO WRK-CLASSE-ATUAL11310000
                   PERFORM 7150-SOMAR-PENALIDADE                        11320000
                   IF WRK-CLASSE-ATUAL GREATER WRK-MAIOR-CLASSE         11330000
                       MOVE WRK-CLASSE-ATUAL TO WRK-MAIOR-CLASSE        11340000
                   END-IF                                               11350000
               END-IF                                                   11360000
           END-IF.                                                      11370000
       7100-99-FIM. EXIT.                                               11380000
                                                                        11390000
       7150-SOMAR-PENALIDADE SECTION.                                   11400000
           ADD WRK-PENAL-ADIT (WRK-CLASSE-ATUAL + 1)                    11410000
               TO WRK-SOMA-ADITIVOS.                                    11420000
       7150-99-FIM. EXIT.                                               11430000
                                                                        11440000
       7200-APLICAR-PRESENCA SECTION.                                   11450000
           MOVE WRK-PENAL-PRESENCA-TAB (WRK-MAIOR-CLASSE + 1)           11460000
                TO WRK-PENAL-PRESENCA.                                  11470000
       7200-99-FIM. EXIT.                                               11480000
                                                                        11490000
      *================================================================ 11500000
      *8000-GRAVAR-PRODUTO / 8100-GRAVAR-ERRO                           11510000
      *PASSO 3I DO FLUXO: GRAVA O PRODUTO RATEADO NO PRODOUT, OU O      11520000
      *PRODUTO REJEITADO NO ERROOUT, E ATUALIZA OS TOTAIS DO LOTE       11530000
      *(PASSO 4).                                                       11540000
      *================================================================ 11550000
       8000-GRAVAR-PRODUTO SECTION.                                     11560000
           MOVE WRK-COD-PRODUTO        TO FD-COD-PRODUTO-S.             11570000
           MOVE WRK-NOME-PRODUTO       TO FD-NOME-PRODUTO-S.            11580000
           MOVE WRK-TIPO-ALIMENTO      TO FD-TIPO-ALIMENTO-S.           11590000
           MOVE WRK-NEG-PONTOS         TO FD-PONTOS-NEG-S.              11600000
           MOVE WRK-POS-PONTOS         TO FD-PONTOS-POS-S.              11610000
           MOVE WRK-NUTRISCORE         TO FD-NUTRISCORE-S.              11620000
           MOVE WRK-CATEGORIA          TO FD-CATEGORIA-S.               11630000
           MOVE WRK-NOTA-100           TO FD-NOTA-100-S.                11640000
           MOVE WRK-RISCO-ADIT-PRODUTO TO FD-RISCO-ADIT-S.              11650000
           MOVE WRK-PENAL-ORG-PRODUTO  TO FD-PENAL-ORG-S.               11660000
           MOVE WRK-NOTA-FINAL         TO FD-NOTA-FINAL-S.              11670000
           WRITE FD-PRODUTO-SAIDA.                                      11680000
           IF WRK-FS-PRODOUT NOT EQUAL 00                               11690000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          11700000
               MOVE '8000'     TO WRK-SECAO                             11710000
               MOVE 'ERRO NA GRAVACAO DE PRODOUT' TO WRK-MENSAGEM       11720000
               MOVE WRK-FS-PRODOUT TO WRK-STATUS                        11730000
               PERFORM 9000-ERRO                                        11740000
           END-IF.                                                      11750000
           ADD 1 TO WRK-ACUM-RATEADOS.                                  11760000
           ADD WRK-NOTA-FINAL TO WRK-SOMA-NOTA-FINAL.                   11770000
           PERFORM 8060-CONTAR-CATEGORIA.                               11780000
       8000-99-FIM. EXIT.                                               11790000
                                                                        11800000
       8060-CONTAR-CATEGORIA SECTION.                                   11810000
           EVALUATE WRK-CATEGORIA                                       11820000
               WHEN 'A'  ADD 1 TO WRK-CONT-A                            11830000
               WHEN 'B'  ADD 1 TO WRK-CONT-B                            11840000
               WHEN 'C'  ADD 1 TO WRK-CONT-C                            11850000
               WHEN 'D'  ADD 1 TO WRK-CONT-D                            11860000
               WHEN 'E'  ADD 1 TO WRK-CONT-E                            11870000
           END-EVALUATE.                                                11880000
       8060-99-FIM. EXIT.                                               11890000
                                                                        11900000
       8100-GRAVAR-ERRO SECTION.                                        11910000
           MOVE WRK-COD-PRODUTO TO FD-COD-PRODUTO-E.                    11920000
           MOVE WRK-TEXTO-ERRO  TO FD-TEXTO-ERRO-E.                     11930000
           WRITE FD-ERRO-SAIDA.                                         11940000
           IF WRK-FS-ERROOUT NOT EQUAL 00                               11950000
               MOVE 'NTRSCORE' TO WRK-PROGRAMA                          11960000
               MOVE '8100'     TO WRK-SECAO                             11970000
               MOVE 'ERRO NA GRAVACAO DE ERROOUT' TO WRK-MENSAGEM       11980000
               MOVE WRK-FS-ERROOUT TO WRK-STATUS                        11990000
               PERFORM 9000-ERRO                                        12000000
           END-IF.                                                      12010000
           ADD 1 TO WRK-ACUM-REJEITADOS.                                12020000
       8100-99-FIM. EXIT.                                               12030000
                                                                        12040000
      *================================================================ 12050000
      *3000-FINALIZAR                                                   12060000
      *PASSO 5 DO FLUXO: IMPRIME O RESUMO DO LOTE E FECHA OS ARQUIVOS.  12070000
      *================================================================ 12080000
       3000-FINALIZAR SECTION.                                          12090000
           PERFORM 9100-IMPRIME-RELATORIO.                              12100000
           CLOSE PRODUTO-IN                                             12110000
                 PRODUTO-OUT                                            12120000
                 ERRO-OUT                                               12130000
                 RELATORIO.                                             12140000
           DISPLAY WRK-MENSAGEM-FIM.                                    12150000
           DISPLAY 'TOTAL LIDOS.....: '    WRK-ACUM-LIDOS.              12160000
           DISPLAY 'TOTAL RATEADOS..: '    WRK-ACUM-RATEADOS.           12170000
           DISPLAY 'TOTAL REJEITADOS: '    WRK-ACUM-REJEITADOS.         12180000
       3000-99-FIM. EXIT.                                               12190000
                                                                        12200000
      *================================================================ 12210000
      *9100-IMPRIME-RELATORIO - RESUMO DO LOTE, UMA SO VIA (SEM QUEBRA  12220000
      *DE CONTROLE - TOTAIS UNICOS DO RUN).                             12230000
      *================================================================ 12240000
       9100-IMPRIME-RELATORIO SECTION.                                  12250000
           MOVE WRK-ACUM-LIDOS      TO WRK-REL-LIDOS-NUM.               12260000
           MOVE WRK-ACUM-RATEADOS   TO WRK-REL-RATEADOS-NUM.            12270000
           MOVE WRK-ACUM-REJEITADOS TO WRK-REL-REJEITADOS-NUM.          12280000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-TITULO      AFTER C01. 12290000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-LIDOS.                 12300000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-RATEADOS.              12310000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-REJEITADOS.            12320000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-LINHA-BRANCO.          12330000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-CAB-CATEGORIA.         12340000
           MOVE 'A' TO WRK-REL-CAT-LETRA.                               12350000
           MOVE WRK-CONT-A TO WRK-REL-CAT-NUM.                          12360000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-CATEGORIA.             12370000
           MOVE 'B' TO WRK-REL-CAT-LETRA.                               12380000
           MOVE WRK-CONT-B TO WRK-REL-CAT-NUM.                          12390000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-CATEGORIA.             12400000
           MOVE 'C' TO WRK-REL-CAT-LETRA.                               12410000
           MOVE WRK-CONT-C TO WRK-REL-CAT-NUM.                          12420000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-CATEGORIA.             12430000
           MOVE 'D' TO WRK-REL-CAT-LETRA.                               12440000
           MOVE WRK-CONT-D TO WRK-REL-CAT-NUM.                          12450000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-CATEGORIA.             12460000
           MOVE 'E' TO WRK-REL-CAT-LETRA.                               12470000
           MOVE WRK-CONT-E TO WRK-REL-CAT-NUM.                          12480000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-CATEGORIA.             12490000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-LINHA-BRANCO.          12500000
           MOVE WRK-SOMA-NOTA-FINAL TO WRK-REL-TOTAL-NUM.               12510000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-TOTAL.                 12520000
           PERFORM 9150-CALCULAR-MEDIA.                                 12530000
           WRITE FD-LINHA-RELATORIO FROM WRK-REL-MEDIA.                 12540000
       9100-99-FIM. EXIT.                                               12550000
                                                                        12560000
       9150-CALCULAR-MEDIA SECTION.                                     12570000
           IF WRK-ACUM-RATEADOS EQUAL 0                                 12580000
               MOVE 0 TO WRK-MEDIA-NOTA-FINAL                           12590000
           ELSE                                                         12600000
               COMPUTE WRK-MEDIA-NOTA-FINAL ROUNDED =                   12610000
                   WRK-SOMA-NOTA-FINAL / WRK-ACUM-RATEADOS              12620000
           END-IF.                                                      12630000
           MOVE WRK-MEDIA-NOTA-FINAL TO WRK-REL-MEDIA-NUM.              12640000
       9150-99-FIM. EXIT.                                               12650000
                                                                        12660000
      *================================================================ 12670000
      *9000-ERRO - SECTION PADRAO DA OFICINA PARA ERRO DE FILE STATUS.  12680000
      *GRAVA A OCORRENCIA NO LOG CENTRALIZADO (SUBPROGRAMA GRAVALOG -   12690000
      *CALL COMENTADA, MESMO PADRAO DOS DEMAIS PROGRAMAS DA OFICINA)    12700000
      *E ENCERRA O LOTE.                                                12710000
      *================================================================ 12720000
       9000-ERRO SECTION.                                               12730000
           DISPLAY WRK-PROGRAMA ' ' WRK-SECAO ' ' WRK-MENSAGEM          12740000
                   ' STATUS=' WRK-STATUS.                               12750000
      *    CALL 'GRAVALOG' USING WRK-DADOS.                             12760000
           CLOSE PRODUTO-IN PERFIL-IN ADITIVO-REF                       12770000
                 PRODUTO-OUT ERRO-OUT RELATORIO.                        12780000
           STOP RUN.                                                    12790000
       9000-99-FIM. EXIT.                                               12800000
