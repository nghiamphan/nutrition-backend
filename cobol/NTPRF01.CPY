      *================================================================ 00010000
      * NTPRF01                                                         00020000
      * LAYOUT DO REGISTRO DE PERFIL DO CONSUMIDOR (ARQUIVO PERFIN).    00030000
      * REGISTRO UNICO DE PARAMETROS - PERMITE O CONSUMIDOR APERTAR OU  00040000
      * AFROUXAR O PESO DE ENERGIA, GORDURA SATURADA, ACUCAR E SODIO NO 00050000
      * CALCULO DO NUTRI-SCORE. QUANDO O ARQUIVO VEM VAZIO, O BATCH     00060000
      * ASSUME TODOS OS FATORES 1,00 E OS TETOS PADRAO DA OFICINA.      00070000
      *---------------------------------------------------------------- 00080000
      * CAMPO                 SIGNIFICADO                               00090000
      * FD-FATOR-ENERGIA       MULTIPLICADOR DE ENERGIA/ENERGIA-SAT.    00100000
      * FD-FATOR-GORDURA       MULTIPLICADOR DE GORDURA SAT/RAZAO SAT.  00110000
      * FD-FATOR-ACUCAR        MULTIPLICADOR DE ACUCARES.               00120000
      * FD-FATOR-SODIO         MULTIPLICADOR DE SODIO.                  00130000
      * FD-TETO-ADITIVOS       TETO DA PENALIDADE TOTAL DE ADITIVOS.    00140000
      * FD-PENAL-NAO-ORG       PENALIDADE QUANDO PRODUTO NAO ORGANICO.  00150000
      *---------------------------------------------------------------- 00160000
      * MANUTENCAO:                                                     00170000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00180000
      * 12/09/91  VBL   OFC-0251   VERSAO INICIAL DO LAYOUT DE PERFIL.  00190000
      * 04/04/97  VBL   OFC-0340   INCLUIDOS TETOS DE ADITIVO/ORGANICO. 00200000
      *================================================================ 00210000
       01  FD-PERFIL.                                                   00220000
           05  FD-BLOCO-FATORES.                                        00230000
               10  FD-FATOR-ENERGIA    PIC 9(01)V9(02).                 00240000
               10  FD-FATOR-GORDURA    PIC 9(01)V9(02).                 00250000
               10  FD-FATOR-ACUCAR     PIC 9(01)V9(02).                 00260000
               10  FD-FATOR-SODIO      PIC 9(01)V9(02).                 00270000
                                                                        00280000
      *---------------------------------------------------------------- 00290000
      * VISAO EM TABELA DOS 4 FATORES DO BLOCO ACIMA - USADA PELA       00300000
      * SECTION QUE APLICA OS FATORES NOS COMPONENTES NEGATIVOS SEM     00310000
      * REPETIR QUATRO VEZES A MESMA LOGICA DE MOVE/COMPUTE.            00320000
      *---------------------------------------------------------------- 00330000
           05  FD-TAB-FATORES REDEFINES FD-BLOCO-FATORES.               00340000
               10  FD-FATOR            PIC 9(01)V9(02) OCCURS 4 TIMES.  00350000
           05  FD-TETO-ADITIVOS        PIC 9(03).                       00360000
           05  FD-PENAL-NAO-ORG        PIC 9(03).                       00370000
           05  FILLER                  PIC X(06).                       00380000
