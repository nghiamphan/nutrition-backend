      *================================================================ 00010000
      * NTPRD01                                                         00020000
      * LAYOUT DO REGISTRO DE PRODUTO (ARQUIVO PRODIN) - CARGA DE       00030000
      * MASTER DE PRODUTOS ALIMENTICIOS PARA O BATCH DE NUTRI-SCORE.    00040000
      * 1 REGISTRO POR PRODUTO (CODIGO DE BARRAS EAN/UPC COMO CHAVE).   00050000
      *---------------------------------------------------------------- 00060000
      * ORIGEM DOS DADOS: EXTRACAO DO CADASTRO DE PRODUTOS DO CLIENTE,  00070000
      * CONVERTIDA PARA SEQUENCIAL FIXO PELA ROTINA DE CARGA EXTERNA.   00080000
      * CADA CAMPO NUMERICO TRAZ O VALOR NUTRICIONAL POR 100G/100ML.    00090000
      *---------------------------------------------------------------- 00100000
      * CAMPO                SIGNIFICADO                                00110000
      * FD-COD-PRODUTO        CODIGO DE BARRAS (CHAVE).                 00120000
      * FD-NOME-PRODUTO       NOME COMERCIAL DO PRODUTO.                00130000
      * FD-TIPO-ALIMENTO      G=GERAL R=CARNE VERMELHA C=QUEIJO         00140000
      *                       F=GRAXO(GORDURA/OLEO/CASTANHA)            00150000
      *                       B=BEBIDA W=AGUA.                          00160000
      * FD-ENERGIA-KJ         ENERGIA KJ/100G.                          00170000
      * FD-ENERGIA-SAT-KJ     ENERGIA DE GORDURA SATURADA KJ/100G       00180000
      *                       (SOMENTE TIPO GRAXO).                     00190000
      * FD-GORDURA-SAT-G      GORDURA SATURADA G/100G.                  00200000
      * FD-PCT-SATURADO       SATURADO / GORDURA TOTAL, PCT (GRAXO).    00210000
      * FD-ACUCARES-G         ACUCARES TOTAIS G/100G.                   00220000
      * FD-FLAG-ADOCANTE      Y/N - CONTEM ADOCANTE NAO NUTRITIVO       00230000
      *                       (SOMENTE BEBIDA).                         00240000
      * FD-SODIO-G            SAL G/100G.                               00250000
      * FD-PROTEINA-G         PROTEINA G/100G.                          00260000
      * FD-FIBRA-G            FIBRA G/100G.                             00270000
      * FD-PCT-FRUTA          PCT FRUTA/LEGUME/LEGUMINOSA.              00280000
      * FD-FLAG-ORGANICO      Y/N - PRODUTO COM SELO ORGANICO.          00290000
      * FD-QTD-ADITIVOS       QTDE DE CODIGOS DE ADITIVO PREENCHIDOS.   00300000
      * FD-COD-ADITIVO        TABELA DE 10 CODIGOS E-NUMBER DO PRODUTO, 00310000
      *                       ALINHADOS A ESQUERDA, PREENCHIDOS COM     00320000
      *                       BRANCO QUANDO NAO UTILIZADOS.             00330000
      *---------------------------------------------------------------- 00340000
      * MANUTENCAO:                                                     00350000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00360000
      * 03/05/91  VBL   OFC-0245   VERSAO INICIAL DO LAYOUT DE PRODUTO. 00370000
      * 19/08/94  VBL   OFC-0301   INCLUIDA TABELA DE ADITIVOS (10 POS).00380000
      * 11/03/99  RCM   Y2K-0044   REVISAO Y2K - SEM DATA NO REGISTRO.  00390000
      * 07/07/05  JPS   OFC-0512   INCLUIDO FLAG DE ADOCANTE P/ BEBIDAS.00400000
      *================================================================ 00410000
       01  FD-PRODUTO.                                                  00420000
           05  FD-COD-PRODUTO          PIC X(13).                       00430000
           05  FD-NOME-PRODUTO         PIC X(30).                       00440000
           05  FD-TIPO-ALIMENTO        PIC X(01).                       00450000
               88  TIPO-GERAL                  VALUE 'G'.               00460000
               88  TIPO-CARNE-VERMELHA         VALUE 'R'.               00470000
               88  TIPO-QUEIJO                 VALUE 'C'.               00480000
               88  TIPO-GRAXO                  VALUE 'F'.               00490000
               88  TIPO-BEBIDA                 VALUE 'B'.               00500000
               88  TIPO-AGUA                   VALUE 'W'.               00510000
               88  TIPO-VALIDO                 VALUE 'G' 'R' 'C'        00520000
                                                     'F' 'B' 'W'.       00530000
           05  FD-ENERGIA-KJ           PIC 9(04)V9(01).                 00540000
           05  FD-ENERGIA-SAT-KJ       PIC 9(04)V9(01).                 00550000
           05  FD-GORDURA-SAT-G        PIC 9(03)V9(02).                 00560000
           05  FD-PCT-SATURADO         PIC 9(03)V9(02).                 00570000
           05  FD-ACUCARES-G           PIC 9(03)V9(02).                 00580000
           05  FD-FLAG-ADOCANTE        PIC X(01).                       00590000
               88  COM-ADOCANTE                VALUE 'Y'.               00600000
               88  SEM-ADOCANTE                VALUE 'N'.               00610000
           05  FD-SODIO-G              PIC 9(02)V9(03).                 00620000
           05  FD-PROTEINA-G           PIC 9(03)V9(02).                 00630000
           05  FD-FIBRA-G              PIC 9(03)V9(02).                 00640000
           05  FD-PCT-FRUTA            PIC 9(03)V9(02).                 00650000
           05  FD-FLAG-ORGANICO        PIC X(01).                       00660000
               88  PRODUTO-ORGANICO            VALUE 'Y'.               00670000
               88  PRODUTO-NAO-ORGANICO        VALUE 'N'.               00680000
           05  FD-QTD-ADITIVOS         PIC 9(02).                       00690000
           05  FD-TAB-ADITIVOS.                                         00700000
               10  FD-COD-ADITIVO      PIC X(05) OCCURS 10 TIMES.       00710000
                                                                        00720000
      *---------------------------------------------------------------- 00730000
      * VISAO ALTERNATIVA DA TABELA DE ADITIVOS EM BLOCO UNICO, USADA   00740000
      * PELA ROTINA DE CARGA PARA LIMPAR/MOVER AS 10 POSICOES DE UMA SO 00750000
      * VEZ (EVITA PERFORM VARYING QUANDO SO INTERESSA O BLOCO INTEIRO).00760000
      *---------------------------------------------------------------- 00770000
           05  FD-TAB-ADITIVOS-BLOCO REDEFINES FD-TAB-ADITIVOS          00780000
                                   PIC X(50).                           00790000
           05  FILLER                  PIC X(01).                       00800000
