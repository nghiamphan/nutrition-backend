      *================================================================ 00010000
      * NTSAI02                                                         00020000
      * LAYOUT DE SAIDA DO PRODUTO REJEITADO (ARQUIVO ERROOUT) - 1 POR  00030000
      * PRODUTO QUE FALHOU NA VALIDACAO DE TIPO DE ALIMENTO.            00040000
      *---------------------------------------------------------------- 00050000
      * CAMPO                  SIGNIFICADO                              00060000
      * FD-COD-PRODUTO-E        CODIGO DE BARRAS DO REGISTRO REJEITADO. 00070000
      * FD-TEXTO-ERRO-E         MOTIVO DA REJEICAO.                     00080000
      *---------------------------------------------------------------- 00090000
      * MANUTENCAO:                                                     00100000
      * DD/MM/AA  RESP  CHAMADO    DESCRICAO                            00110000
      * 17/05/98  VBL   OFC-0352   SEPARADO DO ARQUIVO DE PRODUTO ACEITO00120000
      *                            (ANTES A REJEICAO VINHA NO MESMO     00130000
      *                            ARQUIVO, COM FLAG DE STATUS).        00140000
      *================================================================ 00150000
       01  FD-ERRO-SAIDA.                                               00160000
           05  FD-COD-PRODUTO-E        PIC X(13).                       00170000
           05  FD-TEXTO-ERRO-E         PIC X(60).                       00180000
           05  FILLER                  PIC X(02).                       00190000
